000100****************************************************************LV001
000200* LICENSED MATERIALS - PROPERTY OF IBM                          LV001
000300* ALL RIGHTS RESERVED                                           LV001
000400****************************************************************LV001
000500* COPYBOOK:  SERREC                                              LV001
000600*                                                                LV001
000700* AUTHOR  :  R. KEMENY                                          LV001
000800*                                                                LV001
000900* ONE OBSERVATION OF THE CHRONOLOGICAL PRICE SERIES FED TO      LV001
001000* THE FORECAST ENGINE.  SR-SEQ PRESERVES READ ORDER SO THE      LV001
001100* ENGINE CAN REBUILD THE DIFFERENCE SERIES WITHOUT RELYING ON   LV001
001200* FILE POSITION ALONE.                                          LV001
001300*                                                                LV001
001400* CALLING PROGRAM MUST SUPPLY THE :TAG: REPLACEMENT, E.G.       LV001
001500*     COPY SERREC REPLACING ==:TAG:== BY ==WS-SER==.            LV001
001600*                                                                LV001
001700* MAINTENANCE HISTORY                                            LV001
001800*   06/14/86  RFK  LV001  ORIGINAL COPYBOOK                     LV001
001900*   11/21/98  PMH  Y2K01  NO DATE FIELDS PRESENT - REVIEWED     Y2K01
002000*                        FOR YEAR 2000 IMPACT, NONE FOUND       Y2K01
002100****************************************************************Y2K01
002200 01  :TAG:-RECORD.                                               LV001
002300     05  :TAG:-SEQ                  PIC 9(05).                  LV001
002400     05  :TAG:-VALUE                PIC S9(11)V9(4).            LV001
002500     05  FILLER                      PIC X(10).                  LV001
