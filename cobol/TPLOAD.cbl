000100****************************************************************LV001
000200* LICENSED MATERIALS - PROPERTY OF IBM                          LV001
000300* ALL RIGHTS RESERVED                                           LV001
000400****************************************************************LV001
000500* PROGRAM:  TPLOAD                                                LV001
000600*                                                                LV001
000700* AUTHOR :  DOUG STOUT                                            LV001
000800*                                                                LV001
000900* READS THE RAW DAILY PRICE FEED (ONE PRICE-DAY-RECORD PER      LV001
001000* TRADING DATE) AND POPULATES THE PRICE DATA STORE.  AN         LV001
001100* UNPARSABLE OR MISSING VALUE IS STORED AS A NULL AND COUNTED   LV001
001200* RATHER THAN STOPPING THE RUN.                                  LV001
001300*                                                                LV001
001400* THE STORE IS DROPPED AND RECREATED EVERY RUN - PRICE-STORE-   LV001
001500* OUT IS ALWAYS OPENED OUTPUT, NEVER EXTENDED.  DO NOT CHANGE   LV002
001600* THIS TO EXTEND MODE WITHOUT CLEARING WITH THE DESK FIRST -    LV002
001700* SEE LV002 BELOW.                                               LV002
001800*                                                                LV001
001900* INPUT.   PRICE-FEED       - RAW VENDOR DAILY FEED              LV001
002000* OUTPUT.  PRICE-STORE-OUT  - PRICE DATA STORE, REBUILT WHOLE   LV001
002100*                                                                LV001
002200****************************************************************LV001
002300 IDENTIFICATION DIVISION.                                        LV001
002400 PROGRAM-ID. TPLOAD.                                              LV001
002500 AUTHOR.         DOUG STOUT.                                      LV001
002600 INSTALLATION.   MIDSTATE SECURITIES DATA CENTER.                LV001
002700 DATE-WRITTEN.   06/21/86.                                        LV001
002800 DATE-COMPILED.                                                  LV001
002900 SECURITY.       NON-CONFIDENTIAL.                                LV001
003000*                                                                LV001
003100* MAINTENANCE HISTORY                                            LV001
003200*   06/21/86  DST    LV001   ORIGINAL PROGRAM.                   LV001
003300*   03/02/89  DST    LV002   CHANGED FROM EXTEND TO DROP-AND-    LV002
003400*                            RECREATE PER DESK REQUEST - STALE   LV002
003500*                            ROWS WERE SURVIVING CORRECTIONS.    LV002
003600*   11/21/98  PMH    Y2K01   REVIEWED FOR YEAR 2000 IMPACT.      Y2K01
003700*                            PD-DATE CARRIES FULL 4-DIGIT YEAR - Y2K01
003800*                            NO WINDOWING LOGIC REQUIRED.        Y2K01
003900*   04/02/03  LKM    CR4471  WIDENED PRICE FIELDS, MATCHES       CR4471
004000*                            PRCDAY COPYBOOK CR4471 CHANGE.      CR4471
004100*   02/11/09  LKM    CR6003  ADDED 860-VERIFY-RELOAD-RTN - DESK  CR6003
004200*                            WANTED THE FIRST FEW ROWS ECHOED   CR6003
004300*                            BACK AFTER EVERY LOAD TO CONFIRM   CR6003
004400*                            THE REBUILD TOOK.                   CR6003
004410*   02/11/09  LKM    LV004   SPLIT THE IN-LINE PERFORM LOOPS IN LV004
004420*                            850 AND 860 OUT TO THEIR OWN STEPS LV004
004430*                            PER THE SHOP'S STANDARD.            LV004
004440*   03/02/09  LKM    LV004   ADDED TRAILING FILLER TO EVERY      LV004
004450*                            WORKING-STORAGE GROUP THAT WAS      LV004
004460*                            MISSING ONE - AUDITOR WANTED THE    LV004
004470*                            SAME PADDING HABIT FOLLOWED HERE    LV004
004480*                            AS ON THE RECORD LAYOUTS.            LV004
004490*   08/19/09  LKM    LV004   PUT BACK THE GO TO 9999-ABEND-RTN   LV004
004491*                            DISPATCH ON THE OPEN CHECKS IN      LV004
004492*                            700-OPEN-FILES AND THE REOPEN CHECK LV004
004493*                            IN 860-VERIFY-RELOAD-RTN - A PRIOR  LV004
004494*                            CLEANUP HAD SWAPPED THESE TO        LV004
004495*                            PERFORM/THRU, BUT A FATAL OPEN      LV004
004496*                            ERROR HAS ALWAYS GONE STRAIGHT TO   LV004
004497*                            THE ERROR PARAGRAPH HERE, NOT BACK  LV004
004498*                            THROUGH THE CALLER FIRST.           LV004
004500****************************************************************LV004
004600                                                                 LV001
004700 ENVIRONMENT DIVISION.                                           LV001
004800 CONFIGURATION SECTION.                                          LV001
004900 SOURCE-COMPUTER.  IBM-370.                                      LV001
005000 OBJECT-COMPUTER.  IBM-370.                                      LV001
005100 SPECIAL-NAMES.                                                  LV001
005200     C01 IS TOP-OF-FORM.                                         LV001
005300                                                                 LV001
005400 INPUT-OUTPUT SECTION.                                           LV001
005500 FILE-CONTROL.                                                   LV001
005600                                                                 LV001
005700     SELECT PRICE-FEED ASSIGN TO PRCFEED                         LV001
005800         ORGANIZATION IS LINE SEQUENTIAL                         LV001
005900         ACCESS IS SEQUENTIAL                                     LV001
006000         FILE STATUS  IS WS-PRCFEED-STATUS.                       LV001
006100                                                                 LV001
006200     SELECT PRICE-STORE-OUT ASSIGN TO PRCSTORE                   LV001
006300         ORGANIZATION IS LINE SEQUENTIAL                         LV001
006400         ACCESS IS SEQUENTIAL                                     LV001
006500         FILE STATUS  IS WS-PRCSTORE-STATUS.                      LV001
006600                                                                 LV001
006700     SELECT PRICE-STORE-VFY ASSIGN TO PRCSTORE                   CR6003
006800         ORGANIZATION IS LINE SEQUENTIAL                         CR6003
006900         ACCESS IS SEQUENTIAL                                     CR6003
007000         FILE STATUS  IS WS-PRCVFY-STATUS.                        CR6003
007100                                                                 LV001
007200****************************************************************LV001
007300 DATA DIVISION.                                                  LV001
007400 FILE SECTION.                                                   LV001
007500                                                                 LV001
007600 FD  PRICE-FEED                                                  LV001
007700     RECORDING MODE IS F.                                        LV001
007800 COPY PRCDAY REPLACING ==:TAG:== BY ==PF==.                      LV001
007900                                                                 LV001
008000 FD  PRICE-STORE-OUT                                              LV001
008100     RECORDING MODE IS F.                                        LV001
008200 COPY PRCDAY REPLACING ==:TAG:== BY ==PS==.                      LV001
008300                                                                 LV001
008400 FD  PRICE-STORE-VFY                                              CR6003
008500     RECORDING MODE IS F.                                        CR6003
008600 COPY PRCDAY REPLACING ==:TAG:== BY ==PV==.                      CR6003
008700                                                                 LV001
008800****************************************************************LV001
008900 WORKING-STORAGE SECTION.                                        LV001
009000****************************************************************LV001
009100 01  SYSTEM-DATE-AND-TIME.                                       LV001
009200     05  CURRENT-DATE.                                           LV001
009300         10  CURRENT-YEAR            PIC 9(2).                   LV001
009400         10  CURRENT-MONTH           PIC 9(2).                   LV001
009500         10  CURRENT-DAY             PIC 9(2).                   LV001
009600     05  CURRENT-TIME.                                           LV001
009700         10  CURRENT-HOUR            PIC 9(2).                   LV001
009800         10  CURRENT-MINUTE          PIC 9(2).                   LV001
009900         10  CURRENT-SECOND          PIC 9(2).                   LV001
009950     05  FILLER                      PIC X(02).                  LV004
010000*                                                                LV001
010100 01  WS-FILE-STATUS.                                             LV001
010050*    FILE STATUS BYTES AND THEIR 88-LEVELS FOR ALL THREE FILES   LV005
010060*    THIS RUN TOUCHES - THE FEED, THE FRESH STORE, AND THE       LV005
010070*    VERIFY RE-OPEN OF THE STORE DONE BY 860 BELOW.              LV005
010200     05  WS-PRCFEED-STATUS       PIC X(2) VALUE SPACES.          LV001
010300         88  PRCFEED-OK              VALUE '00'.                 LV001
010400         88  PRCFEED-EOF             VALUE '10'.                 LV001
010500     05  WS-PRCSTORE-STATUS      PIC X(2) VALUE SPACES.          LV001
010600         88  PRCSTORE-OK             VALUE '00'.                 LV001
010700     05  WS-PRCVFY-STATUS        PIC X(2) VALUE SPACES.          CR6003
010800         88  PRCVFY-OK               VALUE '00'.                 CR6003
010900         88  PRCVFY-EOF              VALUE '10'.                 CR6003
010950     05  FILLER                      PIC X(02).                  LV004
011000*                                                                LV001
011100 01  WS-SWITCHES.                                                LV001
011050*    END-OF-FILE SWITCHES - ONE FOR THE FEED, ONE FOR THE VERIFY LV005
011060*    RE-READ PASS.  NO SWITCH IS NEEDED FOR THE STORE WRITE SIDE LV005
011070*    SINCE IT NEVER HITS END-OF-FILE ON ITS OWN.                 LV005
011200     05  WS-FEED-EOF-SW          PIC X(1) VALUE 'N'.             LV001
011300         88  FEED-EOF                VALUE 'Y'.                  LV001
011400     05  WS-VFY-EOF-SW           PIC X(1) VALUE 'N'.             CR6003
011500         88  VFY-EOF                 VALUE 'Y'.                  CR6003
011550     05  FILLER                      PIC X(02).                  LV004
011600*                                                                LV001
011700 01  WS-COUNTERS.                                                LV001
011650*    RUN COUNTERS - DATES ACTUALLY WRITTEN TO THE STORE, AND     LV005
011660*    HOW MANY OF THOSE THE VERIFY PASS ECHOED BACK TO THE LOG.   LV005
011800     05  WS-DATES-LOADED         PIC S9(7) COMP-3 VALUE +0.      LV001
011900     05  WS-VFY-ECHO-COUNT       PIC S9(4) COMP VALUE +0.        CR6003
011950     05  FILLER                      PIC X(02).                  LV004
012000*                                                                LV001
012100* MISSING/PRESENT COUNTS PER PARAMETER, CANONICAL ORDER         LV001
012200* OPEN(1) HIGH(2) LOW(3) CLOSE(4) VOLUME(5) - ALSO VIEWED AS A  LV001
012300* TABLE SO 850-REPORT-LOAD-STATS CAN LOOP OVER THE FIVE         LV001
012400* PARAMETERS WITH ONE PERFORM VARYING.                          LV001
012500 01  WS-MISSING-COUNTS.                                          LV001
012600     05  WS-MISS-OPEN            PIC S9(7) COMP-3 VALUE +0.      LV001
012700     05  WS-MISS-HIGH            PIC S9(7) COMP-3 VALUE +0.      LV001
012800     05  WS-MISS-LOW             PIC S9(7) COMP-3 VALUE +0.      LV001
012900     05  WS-MISS-CLOSE           PIC S9(7) COMP-3 VALUE +0.      LV001
013000     05  WS-MISS-VOLUME          PIC S9(7) COMP-3 VALUE +0.      LV001
013050     05  FILLER                  PIC X(02).              LV004
013100 01  WS-MISSING-COUNTS-TBL REDEFINES WS-MISSING-COUNTS.          LV001
013200     05  WS-MISS-PARM            PIC S9(7) COMP-3 OCCURS 5 TIMES.LV001
013250     05  FILLER                  PIC X(02).              LV004
013300 01  WS-PRESENT-COUNTS.                                           LV001
013400     05  WS-PRES-OPEN            PIC S9(7) COMP-3 VALUE +0.      LV001
013500     05  WS-PRES-HIGH            PIC S9(7) COMP-3 VALUE +0.      LV001
013600     05  WS-PRES-LOW             PIC S9(7) COMP-3 VALUE +0.      LV001
013700     05  WS-PRES-CLOSE           PIC S9(7) COMP-3 VALUE +0.      LV001
013800     05  WS-PRES-VOLUME          PIC S9(7) COMP-3 VALUE +0.      LV001
013850     05  FILLER                  PIC X(02).              LV004
013900 01  WS-PRESENT-COUNTS-TBL REDEFINES WS-PRESENT-COUNTS.          LV001
014000     05  WS-PRES-PARM            PIC S9(7) COMP-3 OCCURS 5 TIMES.LV001
014050     05  FILLER                  PIC X(02).              LV004
014100 01  WS-PARM-NAME-TBL.                                            LV001
014200     05  FILLER PIC X(6) VALUE 'OPEN  '.                         LV001
014300     05  FILLER PIC X(6) VALUE 'HIGH  '.                         LV001
014400     05  FILLER PIC X(6) VALUE 'LOW   '.                         LV001
014500     05  FILLER PIC X(6) VALUE 'CLOSE '.                         LV001
014600     05  FILLER PIC X(6) VALUE 'VOLUME'.                         LV001
014700 01  WS-PARM-NAMES REDEFINES WS-PARM-NAME-TBL.                   LV001
014800     05  WS-PARM-NAME            PIC X(6) OCCURS 5 TIMES.        LV001
014900*                                                                LV001
015000 01  WS-PARM-SUB                 PIC S9(4) COMP VALUE +0.        LV001
015100 77  WS-PARA-NAME                PIC X(30) VALUE SPACES.         LV001
015200 77  WS-ABEND-REASON             PIC X(50) VALUE SPACES.         LV001
015300****************************************************************LV001
015400 PROCEDURE DIVISION.                                             LV001
015500****************************************************************LV001
015600                                                                 LV001
015620*    TOP-LEVEL DRIVER - OPEN, PRIME THE FIRST FEED READ, THEN A  LV005
015622*    STRAIGHT WRITE LOOP UNTIL THE FEED RUNS OUT.  STATS AND THE LV005
015624*    VERIFY RE-READ HAPPEN AFTER THE STORE IS FULLY WRITTEN, NOT LV005
015626*    INTERLEAVED WITH THE LOAD.                                  LV005
015700 000-MAIN.                                                        LV001
015800     ACCEPT CURRENT-DATE FROM DATE.                               LV001
015900     ACCEPT CURRENT-TIME FROM TIME.                               LV001
016000     DISPLAY 'TPLOAD STARTED DATE = ' CURRENT-MONTH '/'          LV001
016100             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.         LV001
016200     PERFORM 700-OPEN-FILES      THRU 700-EXIT.                  LV001
016300     PERFORM 710-READ-FEED-RTN   THRU 710-EXIT.                  LV001
016400     PERFORM 720-WRITE-STORE-RTN THRU 720-EXIT                   LV001
016500         UNTIL FEED-EOF.                                         LV001
016600     PERFORM 850-REPORT-LOAD-STATS THRU 850-EXIT.                LV001
016700     PERFORM 860-VERIFY-RELOAD-RTN THRU 860-EXIT.                CR6003
016800     PERFORM 790-CLOSE-FILES     THRU 790-EXIT.                  LV001
016900     GOBACK.                                                     LV001
017000                                                                 LV001
016950*    PRICE-STORE-OUT IS ALWAYS OPENED OUTPUT - SEE THE LV002 NOTE LV005
016952*    ABOVE.  A FAILED OPEN ON EITHER FILE IS FATAL; THERE IS NO  LV005
016954*    PARTIAL-LOAD RECOVERY.                                      LV005
017100 700-OPEN-FILES.                                                 LV001
017200     MOVE '700-OPEN-FILES' TO WS-PARA-NAME.                      LV001
017300     OPEN INPUT  PRICE-FEED.                                      LV001
017400     OPEN OUTPUT PRICE-STORE-OUT.                                LV001
017500     IF NOT PRCFEED-OK                                           LV001
017600         MOVE 'ERROR OPENING PRICE-FEED' TO WS-ABEND-REASON      LV001
017700         GO TO 9999-ABEND-RTN.                                   LV001
017800     END-IF.                                                     LV001
017900     IF NOT PRCSTORE-OK                                          LV001
018000         MOVE 'ERROR OPENING PRICE-STORE-OUT' TO WS-ABEND-REASON LV001
018100         GO TO 9999-ABEND-RTN.                                   LV001
018200     END-IF.                                                     LV001
018300 700-EXIT.                                                        LV001
018400     EXIT.                                                       LV001
018500                                                                 LV001
018550*    ONE PHYSICAL READ OF THE VENDOR FEED - SHARED BY THE PRIMING LV005
018552*    READ IN 000-MAIN AND THE BOTTOM-OF-LOOP READ IN 720.        LV005
018600 710-READ-FEED-RTN.                                               LV001
018700     READ PRICE-FEED                                              LV001
018800         AT END MOVE 'Y' TO WS-FEED-EOF-SW                        LV001
018900     END-READ.                                                    LV001
019000 710-EXIT.                                                        LV001
019100     EXIT.                                                        LV001
019200                                                                 LV001
019300 715-VALIDATE-FEED-RTN.                                           LV001
019400*    EACH VALUE FIELD IS TESTED FOR A VALID PACKED-DECIMAL       LV001
019500*    REPRESENTATION.  AN UNPARSABLE OR ALREADY-NULL VALUE IS    LV001
019600*    STORED AS MISSING ON THE OUTPUT RECORD AND COUNTED.        LV001
019700     MOVE '715-VALIDATE-FEED-RTN' TO WS-PARA-NAME.                LV001
019800     MOVE PF-DATE TO PS-DATE.                                    LV001
019900                                                                 LV001
020000     IF PF-OPEN NOT NUMERIC OR PF-OPEN-IS-NULL                    LV001
020100         MOVE 0   TO PS-OPEN                                     LV001
020200         MOVE 'Y' TO PS-OPEN-NULL-SW                              LV001
020300         ADD 1    TO WS-MISS-OPEN                                LV001
020400     ELSE                                                         LV001
020500         MOVE PF-OPEN TO PS-OPEN                                  LV001
020600         MOVE 'N' TO PS-OPEN-NULL-SW                              LV001
020700         ADD 1    TO WS-PRES-OPEN                                LV001
020800     END-IF.                                                      LV001
020900                                                                 LV001
021000     IF PF-HIGH NOT NUMERIC OR PF-HIGH-IS-NULL                    LV001
021100         MOVE 0   TO PS-HIGH                                      LV001
021200         MOVE 'Y' TO PS-HIGH-NULL-SW                              LV001
021300         ADD 1    TO WS-MISS-HIGH                                 LV001
021400     ELSE                                                         LV001
021500         MOVE PF-HIGH TO PS-HIGH                                  LV001
021600         MOVE 'N' TO PS-HIGH-NULL-SW                              LV001
021700         ADD 1    TO WS-PRES-HIGH                                 LV001
021800     END-IF.                                                      LV001
021900                                                                 LV001
022000     IF PF-LOW NOT NUMERIC OR PF-LOW-IS-NULL                      LV001
022100         MOVE 0   TO PS-LOW                                       LV001
022200         MOVE 'Y' TO PS-LOW-NULL-SW                               LV001
022300         ADD 1    TO WS-MISS-LOW                                  LV001
022400     ELSE                                                         LV001
022500         MOVE PF-LOW TO PS-LOW                                    LV001
022600         MOVE 'N' TO PS-LOW-NULL-SW                               LV001
022700         ADD 1    TO WS-PRES-LOW                                  LV001
022800     END-IF.                                                      LV001
022900                                                                 LV001
023000     IF PF-CLOSE NOT NUMERIC OR PF-CLOSE-IS-NULL                  LV001
023100         MOVE 0   TO PS-CLOSE                                     LV001
023200         MOVE 'Y' TO PS-CLOSE-NULL-SW                             LV001
023300         ADD 1    TO WS-MISS-CLOSE                                LV001
023400     ELSE                                                         LV001
023500         MOVE PF-CLOSE TO PS-CLOSE                                LV001
023600         MOVE 'N' TO PS-CLOSE-NULL-SW                             LV001
023700         ADD 1    TO WS-PRES-CLOSE                                LV001
023800     END-IF.                                                      LV001
023900                                                                 LV001
024000     IF PF-VOLUME NOT NUMERIC OR PF-VOLUME-IS-NULL                LV001
024100         MOVE 0   TO PS-VOLUME                                    LV001
024200         MOVE 'Y' TO PS-VOLUME-NULL-SW                            LV001
024300         ADD 1    TO WS-MISS-VOLUME                               LV001
024400     ELSE                                                         LV001
024500         MOVE PF-VOLUME TO PS-VOLUME                               LV001
024600         MOVE 'N' TO PS-VOLUME-NULL-SW                            LV001
024700         ADD 1    TO WS-PRES-VOLUME                               LV001
024800     END-IF.                                                      LV001
024900 715-EXIT.                                                        LV001
025000     EXIT.                                                        LV001
025100                                                                 LV001
025150*    ONE STORE RECORD OUT - VALIDATE, WRITE, COUNT, THEN PULL THE LV005
025152*    NEXT FEED RECORD SO THE 000-MAIN PERFORM UNTIL FEED-EOF CAN LV005
025154*    RE-TEST.                                                    LV005
025200 720-WRITE-STORE-RTN.                                             LV001
025300     MOVE '720-WRITE-STORE-RTN' TO WS-PARA-NAME.                  LV001
025400     PERFORM 715-VALIDATE-FEED-RTN THRU 715-EXIT.                 LV001
025500     WRITE PRICE-STORE-OUT FROM PS-RECORD.                       LV001
025600     ADD 1 TO WS-DATES-LOADED.                                    LV001
025700     PERFORM 710-READ-FEED-RTN THRU 710-EXIT.                     LV001
025800 720-EXIT.                                                        LV001
025900     EXIT.                                                        LV001
026000                                                                 LV001
026050*    CLOSES THE FEED AND THE FRESHLY-WRITTEN STORE - THE VERIFY  LV005
026052*    FILE PRICE-STORE-VFY IS OPENED AND CLOSED SEPARATELY BY     LV005
026054*    860-VERIFY-RELOAD-RTN, AFTER THIS PARAGRAPH RUNS.           LV005
026100 790-CLOSE-FILES.                                                 LV001
026200     MOVE '790-CLOSE-FILES' TO WS-PARA-NAME.                      LV001
026300     CLOSE PRICE-FEED, PRICE-STORE-OUT.                           LV001
026400 790-EXIT.                                                        LV001
026500     EXIT.                                                        LV001
026600                                                                 LV001
026650*    END-OF-RUN COUNTS FOR THE OPERATOR LOG - HOW MANY DATES WENT LV005
026652*    IN AND, PER PARAMETER, HOW MANY VALUES WERE PRESENT VERSUS  LV005
026654*    NULLED OUT BY 715-VALIDATE-FEED-RTN.                        LV005
026700 850-REPORT-LOAD-STATS.                                           LV001
026800     MOVE '850-REPORT-LOAD-STATS' TO WS-PARA-NAME.                LV001
026900     DISPLAY 'TPLOAD - DATES LOADED: ' WS-DATES-LOADED.           LV001
027000     PERFORM 851-DISPLAY-ONE-PARM-RTN THRU 851-EXIT              LV004
027100         VARYING WS-PARM-SUB FROM 1 BY 1                         LV004
027200         UNTIL WS-PARM-SUB > 5.                                  LV004
027600 850-EXIT.                                                        LV001
027700     EXIT.                                                        LV001
027800                                                                 LV004
027805*    ONE LINE OF THE PRESENT/MISSING BREAKDOWN - WS-PARM-SUB PICKS LV005
027807*    THE PARAMETER NAME AND BOTH COUNTERS OUT OF THEIR TABLES.   LV005
027810 851-DISPLAY-ONE-PARM-RTN.                                       LV004
027820     DISPLAY '  PARM ' WS-PARM-NAME(WS-PARM-SUB)                 LV004
027830         ' - PRESENT: ' WS-PRES-PARM(WS-PARM-SUB)                LV004
027840         ' MISSING: '   WS-MISS-PARM(WS-PARM-SUB).               LV004
027850 851-EXIT.                                                      LV004
027860     EXIT.                                                       LV004
027870                                                                 LV004
027900 860-VERIFY-RELOAD-RTN.                                           CR6003
028000*    RE-READ THE JUST-REBUILT STORE AND ECHO THE FIRST FEW       CR6003
028100*    RECORDS SO THE DESK CAN CONFIRM THE REBUILD TOOK - SEE      CR6003
028200*    CR6003 ABOVE.                                                CR6003
028300     MOVE '860-VERIFY-RELOAD-RTN' TO WS-PARA-NAME.                CR6003
028400     OPEN INPUT PRICE-STORE-VFY.                                  CR6003
028500     IF NOT PRCVFY-OK                                            CR6003
028600         MOVE 'ERROR REOPENING STORE FOR VERIFY' TO               CR6003
028700              WS-ABEND-REASON                                    CR6003
028800         GO TO 9999-ABEND-RTN.                                   CR6003
028900     END-IF.                                                      CR6003
029000     PERFORM 861-ECHO-ONE-REC-RTN THRU 861-EXIT                  LV004
029100         UNTIL VFY-EOF OR WS-VFY-ECHO-COUNT > 4.                  LV004
029800     CLOSE PRICE-STORE-VFY.                                       CR6003
029900 860-EXIT.                                                        CR6003
030000     EXIT.                                                        CR6003
030100                                                                 LV004
030105*    ONE RECORD OF THE POST-LOAD VERIFY PASS - STOPS AFTER FIVE  LV005
030107*    ECHOES EVEN IF THE STORE HAS MORE ROWS; THIS IS A SANITY    LV005
030109*    CHECK FOR THE DESK, NOT A FULL RE-VALIDATION.               LV005
030110 861-ECHO-ONE-REC-RTN.                                           LV004
030120     READ PRICE-STORE-VFY                                        LV004
030130         AT END MOVE 'Y' TO WS-VFY-EOF-SW                        LV004
030140         NOT AT END                                              LV004
030150             ADD 1 TO WS-VFY-ECHO-COUNT                          LV004
030160             DISPLAY '  VERIFY: ' PV-RECORD                      LV004
030170     END-READ.                                                    LV004
030180 861-EXIT.                                                      LV004
030190     EXIT.                                                       LV004
030195                                                                 LV004
030200 9999-ABEND-RTN.                                                  LV001
030300************************************************************     LV001
030400*    FATAL ERROR TRAP.                                           LV001
030500************************************************************     LV001
030600     DISPLAY '*** TPLOAD ABEND ***'.                              LV001
030700     DISPLAY 'PARAGRAPH: ' WS-PARA-NAME.                         LV001
030800     DISPLAY 'REASON   : ' WS-ABEND-REASON.                      LV001
030900     MOVE 16 TO RETURN-CODE.                                      LV001
031000     GOBACK.                                                      LV001
031100 9999-EXIT.                                                        LV001
031200     EXIT.                                                        LV001
