000100****************************************************************LV001
000200* LICENSED MATERIALS - PROPERTY OF IBM                          LV001
000300* ALL RIGHTS RESERVED                                           LV001
000400****************************************************************LV001
000500* COPYBOOK:  FCSTREC                                             LV001
000600*                                                                LV001
000700* AUTHOR  :  R. KEMENY                                          LV001
000800*                                                                LV001
000900* ONE FORECAST-ENGINE RESULT.  TWO OF THESE ARE WRITTEN EACH    LV001
001000* RUN - ONE FOR THE MAGNITUDE-WEIGHTED METHOD, ONE FOR THE      LV001
001100* ASYMMETRIC-TREND METHOD - EACH CARRYING A LOWER BOUND,        LV001
001200* CENTRAL VALUE AND UPPER BOUND FORECAST FOR THE NEXT PRICE.    LV001
001300*                                                                LV001
001400* PROBABILITIES AND EXPECTATIONS FEEDING THESE VALUES ARE       LV001
001500* CARRIED INTERNALLY TO 10 DECIMAL PLACES - SEE FR-LOWER,       LV001
001600* FR-CENTRAL AND FR-UPPER BELOW.                                LV001
001700*                                                                LV001
001800* CALLING PROGRAM MUST SUPPLY THE :TAG: REPLACEMENT, E.G.       LV001
001900*     COPY FCSTREC REPLACING ==:TAG:== BY ==WS-FCR==.           LV001
002000*                                                                LV001
002100* MAINTENANCE HISTORY                                            LV001
002200*   06/14/86  RFK  LV001  ORIGINAL COPYBOOK                     LV001
002300*   11/21/98  PMH  Y2K01  NO DATE FIELDS PRESENT - REVIEWED     Y2K01
002400*                        FOR YEAR 2000 IMPACT, NONE FOUND       Y2K01
002500****************************************************************Y2K01
002600 01  :TAG:-RECORD.                                               LV001
002700     05  :TAG:-METHOD               PIC X(20).                  LV001
002800     05  :TAG:-LOWER                PIC S9(11)V9(10).           LV001
002900     05  :TAG:-CENTRAL              PIC S9(11)V9(10).           LV001
003000     05  :TAG:-UPPER                PIC S9(11)V9(10).           LV001
003100     05  FILLER                     PIC X(09).                  LV001
