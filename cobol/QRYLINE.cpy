000100****************************************************************LV001
000200* LICENSED MATERIALS - PROPERTY OF IBM                          LV001
000300* ALL RIGHTS RESERVED                                           LV001
000400****************************************************************LV001
000500* COPYBOOK:  QRYLINE                                             LV001
000600*                                                                LV001
000700* AUTHOR  :  R. KEMENY                                          LV001
000800*                                                                LV001
000900* ONE DETAIL LINE OF THE QUERY REPORT PRODUCED BY TPQUERY -     LV001
001000* A DATE COLUMN AND A VALUE COLUMN, BOTH PRINTED AS TEXT SO     LV001
001100* "NO DATA" AND "NOT FOUND" CAN SHARE THE VALUE COLUMN WITH     LV001
001200* AN ACTUAL PRICE FIGURE.                                        LV001
001300*                                                                LV001
001400* CALLING PROGRAM MUST SUPPLY THE :TAG: REPLACEMENT, E.G.       LV001
001500*     COPY QRYLINE REPLACING ==:TAG:== BY ==WS-QL==.            LV001
001600*                                                                LV001
001700* MAINTENANCE HISTORY                                            LV001
001800*   06/14/86  RFK  LV001  ORIGINAL COPYBOOK                     LV001
001900*   11/21/98  PMH  Y2K01  DATE COLUMN IS PRINT TEXT ONLY -      Y2K01
002000*                        REVIEWED FOR YEAR 2000 IMPACT, NONE    Y2K01
002100*                        FOUND                                   Y2K01
002150*   08/19/09  LKM  LV005  WIDENED :TAG:-VALUE TO HOLD AN 11-     LV005
002160*                        DIGIT PRICE EDITED WITH FOUR DECIMAL    LV005
002170*                        PLACES - THE OLD 15-BYTE SLOT CLIPPED   LV005
002180*                        THE TOP DIGITS OF ANY PRICE AT OR ABOVE LV005
002190*                        ONE BILLION                            LV005
002200****************************************************************Y2K01
002300 01  :TAG:-LINE.                                                 LV001
002400     05  :TAG:-DATE                 PIC X(12).                  LV001
002500     05  FILLER                     PIC X(03)  VALUE SPACES.    LV001
002600     05  :TAG:-VALUE                PIC X(17).                  LV005
002700     05  FILLER                     PIC X(83)  VALUE SPACES.    LV005
