000100****************************************************************LV001
000200* LICENSED MATERIALS - PROPERTY OF IBM                          LV001
000300* ALL RIGHTS RESERVED                                           LV001
000400****************************************************************LV001
000500* PROGRAM:  TPQUERY                                               LV001
000600*                                                                LV001
000700* AUTHOR :  R. KEMENY                                            LV001
000800*                                                                LV001
000900* KEYED RETRIEVAL AGAINST THE PRICE DATA STORE.  THE STORE IS    LV001
001000* A PLAIN SEQUENTIAL FILE SORTED BY DATE - THERE IS NO REAL      LV001
001100* INDEX, SO EVERY LOOKUP REOPENS THE STORE AND SCANS IT FROM    LV001
001200* THE TOP.  THIS IS THE BATCH REPLACEMENT FOR THE OLD ON-LINE   LV001
001300* QUERY MENU - SEE LV002 BELOW - ONE REQUEST-CARD PER QUESTION  LV001
001400* IN PLACE OF THE SCREEN PROMPTS.                                LV001
001500*                                                                LV001
001600* INPUT.   REQUEST-CARD  - ONE REQUEST PER CARD, SEE RQ-TYPE    LV001
001700*          PRICE-STORE-IN - PRICE DATA STORE                     LV001
001800* OUTPUT.  QUERY-REPORT  - ONE HEADER/DETAIL/TRAILER GROUP      LV001
001900*                          PER REQUEST-CARD                      LV001
002000*                                                                LV001
002100* MAINTENANCE HISTORY                                            LV001
002200*   06/14/86  RFK    LV001  ORIGINAL PROGRAM - RAN AS AN ON-    LV001
002300*                           LINE MENU (SEE RETIRED CURSRAV5).    LV001
002400*   03/02/89  RFK    LV002  CONVERTED FROM THE ON-LINE SCANNER  LV002
002500*                           MENU TO REQUEST-CARD BATCH FORM -    LV002
002600*                           OPERATIONS WANTED IT SCHEDULABLE    LV002
002700*                           OVERNIGHT WITH THE REST OF THE RUN. LV002
002800*   09/17/91  DST    LV003  ADDED RQ-TYPE 'R' DATE-RANGE SLICE. LV003
002900*   11/21/98  PMH    Y2K01  REVIEWED FOR YEAR 2000 IMPACT - ALL  Y2K01
003000*                           DATE COMPARISONS ARE ON THE FULL    Y2K01
003100*                           4-DIGIT YYYY-MM-DD STRING.           Y2K01
003200*   04/02/03  LKM    CR4471 WIDENED PRICE FIELDS, MATCHES       CR4471
003300*                           PRCDAY COPYBOOK CR4471 CHANGE.       CR4471
003350*   02/11/09  LKM    LV004   REPLACED THE UPPER/LOWER-CASE      LV004
003360*                           LIBRARY FUNCTIONS WITH INSPECT      LV004
003370*                           CONVERTING PER THE SHOP STANDARD,   LV004
003380*                           AND SPLIT THE 220, 240 AND 250      LV004
003390*                           IN-LINE PERFORM LOOPS OUT TO THEIR  LV004
003395*                           OWN STEPS - AUDITOR FLAGGED BOTH    LV004
003396*                           AS NON-STANDARD FOR THIS SHOP, AND  LV004
003397*                           ADDED A REDEFINES ON THE REQUEST    LV004
003398*                           CARD SO 231- CAN CHECK RQ-DATE-TO'S LV004
003399*                           CENTURY WITHOUT AN UNSTRING.        LV004
003399*   03/02/09  LKM    LV004   ADDED TRAILING FILLER TO EVERY      LV004
003410*                           WORKING-STORAGE GROUP THAT WAS      LV004
003420*                           MISSING ONE - SAME PADDING HABIT    LV004
003430*                           FOLLOWED HERE AS ON THE RECORDS.    LV004
003431*   08/19/09  LKM    LV004   ADDED A DISP REDEFINITION OF        LV004
003432*                           WS-RESULT-COUNT SO 9999-ABEND-RTN   LV004
003433*                           CAN SHOW THE DESK HOW MANY REPORT   LV004
003434*                           LINES WERE OUT BEFORE AN ABEND -    LV004
003435*                           SAME AUDITOR ASK AS THE TPEXPRT     LV004
003436*                           RUN-COUNT TRACE.                     LV004
003437*   08/19/09  LKM    LV005   WIDENED WS-VALUE-EDIT AND QL-VALUE  LV005
003438*                           TO 11 INTEGER DIGITS - THE OLD       LV005
003439*                           9-DIGIT EDIT WAS CLIPPING THE TOP    LV005
003440*                           OF ANY PRICE AT OR ABOVE ONE         LV005
003441*                           BILLION.  ALSO MOVED THE HEADER/     LV005
003442*                           DASH-RULE LINES OFF THE 12-BYTE      LV005
003443*                           QL-DATE SLOT AND ONTO A FULL-WIDTH   LV005
003444*                           WS-REPORT-HEADER-LINE - QL-DATE WAS  LV005
003445*                           CLIPPING THE END DATE AND THE DASH   LV005
003446*                           RULE ON EVERY QUERY REPORT.          LV005
003400****************************************************************LV004
003500 IDENTIFICATION DIVISION.                                        LV001
003600 PROGRAM-ID. TPQUERY.                                             LV001
003700 AUTHOR.         R. KEMENY.                                       LV001
003800 INSTALLATION.   MIDSTATE SECURITIES DATA CENTER.                 LV001
003900 DATE-WRITTEN.   06/14/86.                                        LV001
004000 DATE-COMPILED.                                                   LV001
004100 SECURITY.       NON-CONFIDENTIAL.                                LV001
004200****************************************************************LV001
004300 ENVIRONMENT DIVISION.                                            LV001
004400 CONFIGURATION SECTION.                                           LV001
004500 SOURCE-COMPUTER.  IBM-370.                                       LV001
004600 OBJECT-COMPUTER.  IBM-370.                                       LV001
004700 SPECIAL-NAMES.                                                   LV001
004800     C01 IS TOP-OF-FORM.                                          LV001
004900                                                                  LV001
005000 INPUT-OUTPUT SECTION.                                            LV001
005100 FILE-CONTROL.                                                    LV001
005200                                                                  LV001
005300     SELECT REQUEST-CARD ASSIGN TO REQCARD                        LV001
005400         ORGANIZATION IS LINE SEQUENTIAL                          LV001
005500         ACCESS IS SEQUENTIAL                                      LV001
005600         FILE STATUS  IS WS-REQCARD-STATUS.                        LV001
005700                                                                  LV001
005800     SELECT PRICE-STORE-IN ASSIGN TO PRCSTORE                     LV001
005900         ORGANIZATION IS LINE SEQUENTIAL                          LV001
006000         ACCESS IS SEQUENTIAL                                      LV001
006100         FILE STATUS  IS WS-PRCSTORE-STATUS.                       LV001
006200                                                                  LV001
006300     SELECT QUERY-REPORT ASSIGN TO QRYRPT                         LV001
006400         ORGANIZATION IS LINE SEQUENTIAL                          LV001
006500         ACCESS IS SEQUENTIAL                                      LV001
006600         FILE STATUS  IS WS-QRYRPT-STATUS.                         LV001
006700                                                                  LV001
006800****************************************************************LV001
006900 DATA DIVISION.                                                   LV001
007000 FILE SECTION.                                                    LV001
007100                                                                  LV001
007200 FD  REQUEST-CARD                                                 LV001
007300     RECORDING MODE IS F.                                         LV001
007310*    ONE CARD PER QUESTION ASKED OF THE STORE - RQ-TYPE PICKS     LV005
007320*    THE QUERY MODE, THE REMAINING FIELDS ARE INTERPRETED         LV005
007330*    DIFFERENTLY DEPENDING ON WHICH MODE IS SELECTED.             LV005
007400 01  RQ-RECORD.                                                   LV001
007500     05  RQ-TYPE                 PIC X(01).                       LV002
007600         88  RQ-IS-LOOKUP            VALUE 'L'.                   LV002
007700         88  RQ-IS-SERIES            VALUE 'S'.                   LV002
007800         88  RQ-IS-DAY               VALUE 'D'.                   LV002
007900         88  RQ-IS-RANGE             VALUE 'R'.                   LV003
008000         88  RQ-IS-LIST-DATES        VALUE 'A'.                   LV002
008100         88  RQ-IS-LIST-PARMS        VALUE 'P'.                   LV002
008200         88  RQ-IS-HEALTH            VALUE 'H'.                   LV002
008300     05  RQ-PARM                 PIC X(06).                       LV002
008400     05  RQ-DATE                 PIC X(10).                       LV002
008500     05  RQ-DATE-TO              PIC X(10).                       LV003
008600     05  FILLER                  PIC X(43).                       LV002
008610 01  RQ-DATE-TO-PARTS REDEFINES RQ-RECORD.                        LV004
008620*    LETS THE RANGE PARAGRAPH SPOT-CHECK THE REQUEST-CARD'S      LV004
008630*    "TO" DATE CENTURY WITHOUT UNSTRINGING IT EVERY TIME.        LV004
008640     05  FILLER                  PIC X(17).                       LV004
008650     05  RQT-CCYY                PIC X(04).                       LV004
008660     05  FILLER                  PIC X(49).                       LV004
008700                                                                  LV001
008800 FD  PRICE-STORE-IN                                               LV001
008900     RECORDING MODE IS F.                                         LV001
008910*    THE STORE TPLOAD BUILT - OPENED AND CLOSED REPEATEDLY,       LV005
008920*    ONCE PER SCAN, SINCE THERE IS NO INDEX TO SEEK WITH.         LV005
009000 COPY PRCDAY REPLACING ==:TAG:== BY ==PQ==.                       LV001
009100                                                                  LV001
009200 FD  QUERY-REPORT                                                 LV001
009300     RECORDING MODE IS F.                                         LV001
009310*    PRINT FILE FOR THIS RUN - ONE HEADER/COLUMN/DASH GROUP       LV005
009320*    FOLLOWED BY ONE OR MORE DETAIL LINES AND A TRAILER, PER      LV005
009330*    REQUEST-CARD.                                                LV005
009400 COPY QRYLINE REPLACING ==:TAG:== BY ==QL==.                      LV001
009500                                                                  LV001
009600****************************************************************LV001
009700 WORKING-STORAGE SECTION.                                         LV001
009800****************************************************************LV001
009850*    FILE STATUS BYTES FOR THE THREE FILES THIS PROGRAM TOUCHES - LV005
009860*    THE REQUEST CARD, THE PRICE STORE (OPENED ONCE PER REQUEST, LV005
009870*    NOT ONCE PER RUN), AND THE QUERY REPORT.                    LV005
009900 01  WS-FILE-STATUS.                                              LV001
010000     05  WS-REQCARD-STATUS       PIC X(2) VALUE SPACES.           LV001
010100         88  REQCARD-OK              VALUE '00'.                  LV001
010200         88  REQCARD-EOF             VALUE '10'.                  LV001
010300     05  WS-PRCSTORE-STATUS      PIC X(2) VALUE SPACES.           LV001
010400         88  PRCSTORE-OK             VALUE '00'.                  LV001
010500         88  PRCSTORE-EOF            VALUE '10'.                  LV001
010600     05  WS-QRYRPT-STATUS        PIC X(2) VALUE SPACES.           LV001
010700         88  QRYRPT-OK               VALUE '00'.                  LV001
010750     05  FILLER                  PIC X(02).               LV004
010800*                                                                 LV001
010850*    END-OF-FILE AND FOUND/NOT-FOUND SWITCHES - WS-FOUND-SW IS   LV005
010860*    RESET AT THE TOP OF EVERY LOOKUP AND SET THE MOMENT A       LV005
010870*    MATCHING STORE RECORD TURNS UP.                             LV005
010900 01  WS-SWITCHES.                                                 LV001
011000     05  WS-REQCARD-EOF-SW       PIC X(1) VALUE 'N'.              LV001
011100         88  REQUEST-EOF             VALUE 'Y'.                   LV001
011200     05  WS-PRCSTORE-EOF-SW      PIC X(1) VALUE 'N'.              LV001
011300         88  STORE-EOF               VALUE 'Y'.                   LV001
011400     05  WS-FOUND-SW             PIC X(1) VALUE 'N'.              LV001
011500         88  RECORD-FOUND            VALUE 'Y'.                   LV001
011550     05  FILLER                  PIC X(02).               LV004
011600*                                                                 LV001
011700 01  WS-COUNTERS.                                                 LV001
011800     05  WS-RESULT-COUNT         PIC S9(7) COMP-3 VALUE +0.       LV001
011810*    COMP-3 FIELDS DO NOT DISPLAY CLEANLY - DISP REDEFINITION IS  LV004
011820*    FOR THE RESULT-COUNT TRACE IN 9999-ABEND-RTN ONLY.           LV004
011830     05  WS-RESULT-COUNT-NUM REDEFINES WS-RESULT-COUNT            LV004
011840                             PIC S9(7).                            LV004
011900     05  WS-STORE-DATE-COUNT     PIC S9(7) COMP-3 VALUE +0.       LV001
012000     05  WS-PARM-SUB             PIC S9(4) COMP VALUE +0.         LV001
012050     05  FILLER                  PIC X(02).               LV004
012100*                                                                 LV001
012150* DATE/VALUE/NULL-FLAG WORKED BY 170-SCAN-STORE-RTN, 201-PICK-   LV001
012160* VALUE-RTN AND THEIR CALLERS FOR A SINGLE (PARAMETER,DATE)      LV001
012170* LOOKUP.                                                         LV001
012180 01  WS-SCAN-WORK-AREA.                                           LV001
012190     05  WS-SCAN-DATE            PIC X(10)       VALUE SPACES.   LV001
012195     05  WS-SCAN-VALUE           PIC S9(11)V9(4) VALUE +0.       LV001
012196     05  WS-SCAN-NULL-SW         PIC X(01)       VALUE 'N'.      LV001
012197         88  WS-SCAN-IS-NULL         VALUE 'Y'.                  LV001
012198     05  FILLER                  PIC X(10).                      LV001
012200 01  WS-NORMALIZED-PARM          PIC X(06) VALUE SPACES.          LV001
012210 01  WS-UPPER-PARM               PIC X(06) VALUE SPACES.          LV004
012205* IN-MEMORY, ASCENDING DATE TABLE MAINTAINED BY CALLING          LV001
012206* TPDTSRC ONCE PER DATE WHILE 240-LIST-DATES-RTN SCANS THE       LV001
012207* STORE - REBUILT FROM SCRATCH EVERY REQUEST.                    LV001
012208 01  WS-DATE-TABLE-SIZE          PIC S9(8) COMP VALUE 0.         LV001
012209 01  WS-DATE-TABLE.                                               LV001
012210     05  WS-DATE-ENTRY           PIC X(10)                       LV001
012211               OCCURS 0 TO 2000 TIMES DEPENDING ON               LV001
012212                     WS-DATE-TABLE-SIZE.                          LV001
012213     05  FILLER                  PIC X(10).               LV004
012213 01  WS-DATE-SUB                 PIC S9(8) COMP VALUE +0.        LV001
012300 01  WS-PARM-NAME-TBL.                                            LV001
012400     05  FILLER PIC X(6) VALUE 'OPEN  '.                          LV001
012500     05  FILLER PIC X(6) VALUE 'HIGH  '.                          LV001
012600     05  FILLER PIC X(6) VALUE 'LOW   '.                          LV001
012700     05  FILLER PIC X(6) VALUE 'CLOSE '.                          LV001
012800     05  FILLER PIC X(6) VALUE 'VOLUME'.                          LV001
012900 01  WS-PARM-NAMES REDEFINES WS-PARM-NAME-TBL.                    LV001
013000     05  WS-PARM-NAME            PIC X(6) OCCURS 5 TIMES.         LV001
013100*                                                                 LV001
013200* THE PRICE VALUE AND ITS NULL FLAG FOR THE CURRENT STORE        LV001
013300* RECORD, VIEWED GENERICALLY BY PARAMETER NUMBER (1-5) SO       LV001
013400* 220-DAY-RTN CAN WALK ALL FIVE WITH ONE PERFORM VARYING         LV001
013500* INSTEAD OF FIVE SEPARATE IF STATEMENTS.                        LV001
013600 01  WS-DAY-VALUES.                                               LV001
013700     05  WS-DAY-VALUE            PIC S9(11)V9(4) OCCURS 5 TIMES.  LV001
013750     05  FILLER                  PIC X(05).               LV004
013800 01  WS-DAY-NULLS.                                                LV001
013900     05  WS-DAY-NULL-SW          PIC X(01)       OCCURS 5 TIMES.  LV001
013950     05  FILLER                  PIC X(05).               LV004
014000*                                                                 LV001
014100 01  WS-VALUE-EDIT               PIC -Z(10)9.9999.                LV005
014200 01  WS-HEADER-TEXT              PIC X(60) VALUE SPACES.          LV001
014210*    FULL-WIDTH PRINT AREA FOR THE REPORT HEADER/DASH LINES -     LV005
014220*    QL-DATE IS ONLY 12 BYTES AND CLIPS THE PARAMETER/RANGE TEXT  LV005
014230*    AND THE DASH RULE IF WRITTEN THROUGH IT DIRECTLY.            LV005
014240 01  WS-REPORT-HEADER-LINE       PIC X(115) VALUE SPACES.         LV005
014300*                                                                 LV001
014400 77  WS-PARA-NAME                PIC X(30) VALUE SPACES.          LV001
014500 77  WS-ABEND-REASON             PIC X(50) VALUE SPACES.          LV001
014600****************************************************************LV001
014700 PROCEDURE DIVISION.                                              LV001
014800****************************************************************LV001
014900                                                                  LV001
014920*    TOP-LEVEL DRIVER - ONE PASS OVER REQUEST-CARD, ONE QUERY MODE LV005
014940*    PER CARD.  THE STORE STAYS CLOSED BETWEEN REQUESTS EXCEPT   LV005
014960*    WHILE 170-SCAN-STORE-RTN OR A SECTION'S OWN OPEN/CLOSE IS   LV005
014980*    ACTIVE - THIS PROGRAM NEVER HOLDS THE STORE OPEN ACROSS CARDS. LV005
015000 000-MAIN.                                                        LV001
015100     PERFORM 150-OPEN-STORE-RTN  THRU 150-EXIT.                   LV001
015200     PERFORM 100-DECLARE-QUERY-RTN THRU 100-EXIT                  LV001
015300         UNTIL REQUEST-EOF.                                       LV001
015400     PERFORM 300-CLOSE-STORE-RTN THRU 300-EXIT.                   LV001
015500     GOBACK.                                                      LV001
015600                                                                  LV001
015620*    READS ONE REQUEST-CARD, LOWER-CASES THE PARAMETER NAME FOR  LV005
015640*    TABLE LOOKUP, AND DISPATCHES TO THE SECTION THAT HANDLES    LV005
015660*    RQ-TYPE.  THE NEXT CARD IS READ AT THE BOTTOM SO THE EOF    LV005
015680*    SWITCH IS SET BEFORE 000-MAIN TESTS IT AGAIN.               LV005
015700 100-DECLARE-QUERY-RTN.                                           LV001
015800     MOVE '100-DECLARE-QUERY-RTN' TO WS-PARA-NAME.                LV001
015900     MOVE RQ-PARM TO WS-NORMALIZED-PARM.                         LV004
015910     INSPECT WS-NORMALIZED-PARM CONVERTING                       LV004
015920         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                         LV004
015930         'abcdefghijklmnopqrstuvwxyz'.                           LV004
016000     EVALUATE TRUE                                                LV001
016100         WHEN RQ-IS-LOOKUP       PERFORM 200-LOOKUP-RTN THRU     LV001
016200                                     200-EXIT                     LV001
016300         WHEN RQ-IS-SERIES       PERFORM 210-SERIES-RTN THRU     LV001
016400                                     210-EXIT                     LV001
016500         WHEN RQ-IS-DAY          PERFORM 220-DAY-RTN THRU        LV001
016600                                     220-EXIT                     LV001
016700         WHEN RQ-IS-RANGE        PERFORM 230-RANGE-RTN THRU      LV003
016800                                     230-EXIT                     LV003
016900         WHEN RQ-IS-LIST-DATES   PERFORM 240-LIST-DATES-RTN THRU LV001
017000                                     240-EXIT                     LV001
017100         WHEN RQ-IS-LIST-PARMS   PERFORM 250-LIST-PARMS-RTN THRU LV001
017200                                     250-EXIT                     LV001
017300         WHEN RQ-IS-HEALTH       PERFORM 260-HEALTH-CHECK-RTN    LV001
017400                                     THRU 260-EXIT                LV001
017500         WHEN OTHER                                               LV001
017600             DISPLAY 'TPQUERY - UNKNOWN REQUEST TYPE: ' RQ-TYPE   LV001
017700     END-EVALUATE.                                                LV001
017800     READ REQUEST-CARD                                            LV001
017900         AT END MOVE 'Y' TO WS-REQCARD-EOF-SW                     LV001
018000     END-READ.                                                    LV001
018100 100-EXIT.                                                        LV001
018200     EXIT.                                                        LV001
018300                                                                  LV001
018316*    OPENS REQUEST-CARD AND QUERY-REPORT FOR THE RUN AND PRIMES  LV005
018332*    THE FIRST REQUEST-CARD READ.  PRICE-STORE-IN IS NOT OPENED  LV005
018348*    HERE - EACH QUERY MODE OPENS AND CLOSES IT FOR ITSELF, SINCE LV005
018364*    A STORE SCAN CAN HAPPEN ANYWHERE FROM ZERO TO MANY TIMES    LV005
018380*    DEPENDING ON THE REQUEST.                                   LV005
018400 150-OPEN-STORE-RTN.                                              LV001
018500     MOVE '150-OPEN-STORE-RTN' TO WS-PARA-NAME.                   LV001
018600     OPEN INPUT  REQUEST-CARD.                                    LV001
018700     OPEN OUTPUT QUERY-REPORT.                                    LV001
018800     IF NOT REQCARD-OK                                            LV001
018900         MOVE 'ERROR OPENING REQUEST-CARD' TO WS-ABEND-REASON     LV001
019000         PERFORM 9999-ABEND-RTN THRU 9999-EXIT                    LV001
019100     END-IF.                                                      LV001
019200     READ REQUEST-CARD                                            LV001
019300         AT END MOVE 'Y' TO WS-REQCARD-EOF-SW                     LV001
019400     END-READ.                                                    LV001
019500 150-EXIT.                                                        LV001
019600     EXIT.                                                        LV001
019700                                                                  LV001
019800 170-SCAN-STORE-RTN.                                              LV001
019900*    SCANS PRICE-STORE-IN FROM THE TOP LOOKING FOR WS-SCAN-DATE. LV001
020000*    REOPENED EVERY CALL BECAUSE THE STORE IS PLAIN SEQUENTIAL - LV001
020100*    THERE IS NO INDEX TO POSITION DIRECTLY.  SETS RECORD-FOUND  LV001
020200*    AND LEAVES THE MATCHING RECORD IN PQ-RECORD.                LV001
020300     MOVE '170-SCAN-STORE-RTN' TO WS-PARA-NAME.                   LV001
020400     MOVE 'N' TO WS-FOUND-SW.                                     LV001
020500     MOVE 'N' TO WS-PRCSTORE-EOF-SW.                              LV001
020600     OPEN INPUT PRICE-STORE-IN.                                   LV001
020700     IF NOT PRCSTORE-OK                                           LV001
020800         MOVE 'ERROR OPENING PRICE-STORE-IN' TO WS-ABEND-REASON   LV001
020900         PERFORM 9999-ABEND-RTN THRU 9999-EXIT                    LV001
021000     END-IF.                                                      LV001
021100     PERFORM 171-SCAN-ONE-REC-RTN THRU 171-EXIT                   LV001
021200         UNTIL STORE-EOF OR RECORD-FOUND.                         LV001
021300     CLOSE PRICE-STORE-IN.                                        LV001
021400 170-EXIT.                                                        LV001
021500     EXIT.                                                        LV001
021600                                                                  LV001
021633*    ONE READ OF THE SCAN LOOP IN 170-SCAN-STORE-RTN - CHECKS THE LV005
021666*    DATE ON THE RECORD JUST READ AGAINST WS-SCAN-DATE.          LV005
021700 171-SCAN-ONE-REC-RTN.                                            LV001
021800     READ PRICE-STORE-IN                                          LV001
021900         AT END                                                    LV001
022000             MOVE 'Y' TO WS-PRCSTORE-EOF-SW                        LV001
022100         NOT AT END                                                LV001
022200             IF PQ-DATE = WS-SCAN-DATE                            LV001
022300                 MOVE 'Y' TO WS-FOUND-SW                          LV001
022400             END-IF                                                LV001
022500     END-READ.                                                    LV001
022600 171-EXIT.                                                        LV001
022700     EXIT.                                                        LV001
022800                                                                  LV001
022900 200-LOOKUP-RTN.                                                  LV001
023000*    LOOKUP BY (PARAMETER,DATE) - SINGLE VALUE OR "NOT FOUND".   LV001
023100     MOVE '200-LOOKUP-RTN' TO WS-PARA-NAME.                       LV001
023200     MOVE RQ-DATE TO WS-SCAN-DATE.                                LV001
023300     PERFORM 900-REPORT-HEADER-RTN THRU 900-EXIT.                 LV001
023400     PERFORM 170-SCAN-STORE-RTN THRU 170-EXIT.                    LV001
023500     MOVE RQ-DATE TO QL-DATE.                                     LV001
023600     IF NOT RECORD-FOUND                                          LV001
023700         MOVE 'DATE NOT FOUND' TO QL-VALUE                        LV001
023800     ELSE                                                         LV001
023900         PERFORM 201-PICK-VALUE-RTN THRU 201-EXIT                 LV001
024000         IF WS-SCAN-IS-NULL                                       LV001
024100             MOVE 'NO DATA' TO QL-VALUE                           LV001
024200         ELSE                                                     LV001
024300             MOVE WS-SCAN-VALUE TO WS-VALUE-EDIT                  LV001
024400             MOVE WS-VALUE-EDIT TO QL-VALUE                       LV001
024500         END-IF                                                   LV001
024600     END-IF.                                                      LV001
024700     WRITE QUERY-REPORT FROM QL-LINE.                             LV001
024800     ADD 1 TO WS-RESULT-COUNT.                                    LV001
024900     PERFORM 950-REPORT-TRAILER-RTN THRU 950-EXIT.                LV001
025000 200-EXIT.                                                        LV001
025100     EXIT.                                                        LV001
025200                                                                  LV001
025300 201-PICK-VALUE-RTN.                                              LV001
025400*    MOVES THE ONE VALUE/NULL-FLAG PAIR NAMED BY WS-NORMALIZED-  LV001
025500*    PARM OUT OF THE JUST-FOUND PQ-RECORD.                       LV001
025510*    AN UNRECOGNIZED PARAMETER FALLS TO WHEN OTHER AND COMES     LV005
025520*    BACK AS A FORCED NULL, NOT AN ABEND - THE LOOKUP SECTIONS   LV005
025530*    TURN THAT INTO "NO DATA" ON THE REPORT LINE.                LV005
025600     EVALUATE WS-NORMALIZED-PARM                                  LV001
025700         WHEN 'open  '  MOVE PQ-OPEN   TO WS-SCAN-VALUE            LV001
025800                        MOVE PQ-OPEN-NULL-SW TO WS-SCAN-NULL-SW   LV001
025900         WHEN 'high  '  MOVE PQ-HIGH   TO WS-SCAN-VALUE            LV001
026000                        MOVE PQ-HIGH-NULL-SW TO WS-SCAN-NULL-SW   LV001
026100         WHEN 'low   '  MOVE PQ-LOW    TO WS-SCAN-VALUE            LV001
026200                        MOVE PQ-LOW-NULL-SW TO WS-SCAN-NULL-SW    LV001
026300         WHEN 'close '  MOVE PQ-CLOSE  TO WS-SCAN-VALUE            LV001
026400                        MOVE PQ-CLOSE-NULL-SW TO WS-SCAN-NULL-SW  LV001
026500         WHEN 'volume'  MOVE PQ-VOLUME TO WS-SCAN-VALUE            LV001
026600                        MOVE PQ-VOLUME-NULL-SW TO WS-SCAN-NULL-SW LV001
026700         WHEN OTHER     MOVE 0   TO WS-SCAN-VALUE                  LV001
026800                        MOVE 'Y' TO WS-SCAN-NULL-SW                LV001
026900     END-EVALUATE.                                                LV001
027000 201-EXIT.                                                        LV001
027100     EXIT.                                                        LV001
027200                                                                  LV001
027300 210-SERIES-RTN.                                                  LV001
027400*    FULL SERIES FOR ONE PARAMETER, IN DATE ORDER - ONE PASS     LV001
027500*    OVER THE STORE, PICKING THE NAMED VALUE FROM EVERY RECORD.  LV001
027600     MOVE '210-SERIES-RTN' TO WS-PARA-NAME.                       LV001
027700     PERFORM 900-REPORT-HEADER-RTN THRU 900-EXIT.                 LV001
027800     MOVE 'N' TO WS-PRCSTORE-EOF-SW.                              LV001
027900     OPEN INPUT PRICE-STORE-IN.                                    LV001
028000     READ PRICE-STORE-IN                                          LV001
028100         AT END MOVE 'Y' TO WS-PRCSTORE-EOF-SW                    LV001
028200     END-READ.                                                    LV001
028300     PERFORM 211-SERIES-ONE-REC-RTN THRU 211-EXIT                 LV001
028400         UNTIL STORE-EOF.                                         LV001
028500     CLOSE PRICE-STORE-IN.                                        LV001
028600     PERFORM 950-REPORT-TRAILER-RTN THRU 950-EXIT.                LV001
028700 210-EXIT.                                                        LV001
028800     EXIT.                                                        LV001
028900                                                                  LV001
028925*    ONE DETAIL LINE OF THE SERIES REPORT - PULLS THE NAMED VALUE LV005
028950*    OUT OF THE RECORD JUST READ AND ADVANCES THE FILE FOR THE   LV005
028975*    NEXT PASS THROUGH 210-SERIES-RTN'S PERFORM UNTIL.           LV005
029000 211-SERIES-ONE-REC-RTN.                                          LV001
029100     MOVE PQ-DATE TO WS-SCAN-DATE.                                LV001
029200     PERFORM 201-PICK-VALUE-RTN THRU 201-EXIT.                    LV001
029300     MOVE PQ-DATE TO QL-DATE.                                     LV001
029400     IF WS-SCAN-IS-NULL                                           LV001
029500         MOVE 'NO DATA' TO QL-VALUE                               LV001
029600     ELSE                                                         LV001
029700         MOVE WS-SCAN-VALUE TO WS-VALUE-EDIT                      LV001
029800         MOVE WS-VALUE-EDIT TO QL-VALUE                           LV001
029900     END-IF.                                                      LV001
030000     WRITE QUERY-REPORT FROM QL-LINE.                             LV001
030100     ADD 1 TO WS-RESULT-COUNT.                                    LV001
030200     READ PRICE-STORE-IN                                          LV001
030300         AT END MOVE 'Y' TO WS-PRCSTORE-EOF-SW                    LV001
030400     END-READ.                                                    LV001
030500 211-EXIT.                                                        LV001
030600     EXIT.                                                        LV001
030700                                                                  LV001
030800 220-DAY-RTN.                                                     LV001
030900*    ALL FIVE PARAMETERS FOR ONE DATE - ONE DETAIL LINE PER      LV001
031000*    PARAMETER IN THE CANONICAL ORDER OPEN/HIGH/LOW/CLOSE/      LV001
031100*    VOLUME.  A DAY "HAS DATA" IF AT LEAST ONE VALUE IS PRESENT. LV001
031200     MOVE '220-DAY-RTN' TO WS-PARA-NAME.                          LV001
031300     MOVE RQ-DATE TO WS-SCAN-DATE.                                LV001
031400     PERFORM 900-REPORT-HEADER-RTN THRU 900-EXIT.                 LV001
031500     PERFORM 170-SCAN-STORE-RTN THRU 170-EXIT.                    LV001
031600     IF NOT RECORD-FOUND                                          LV001
031700         MOVE RQ-DATE       TO QL-DATE                            LV001
031800         MOVE 'DATE NOT FOUND' TO QL-VALUE                        LV001
031900         WRITE QUERY-REPORT FROM QL-LINE                          LV001
032000         ADD 1 TO WS-RESULT-COUNT                                 LV001
032100     ELSE                                                         LV001
032110*        UNROLLED RATHER THAN TABLE-DRIVEN BECAUSE PQ-OPEN ETC.   LV005
032120*        ARE FIVE SEPARATE ELEMENTARY ITEMS IN PRCDAY, NOT AN     LV005
032130*        OCCURS TABLE - THE 5-ENTRY WS-DAY-VALUES TABLE BELOW     LV005
032140*        ONLY EXISTS SO 221-WRITE-ONE-DAY-LINE CAN PRINT THEM.    LV005
032200         MOVE PQ-OPEN        TO WS-DAY-VALUE(1)                   LV001
032300         MOVE PQ-OPEN-NULL-SW TO WS-DAY-NULL-SW(1)                LV001
032400         MOVE PQ-HIGH        TO WS-DAY-VALUE(2)                   LV001
032500         MOVE PQ-HIGH-NULL-SW TO WS-DAY-NULL-SW(2)                LV001
032600         MOVE PQ-LOW         TO WS-DAY-VALUE(3)                   LV001
032700         MOVE PQ-LOW-NULL-SW TO WS-DAY-NULL-SW(3)                 LV001
032800         MOVE PQ-CLOSE       TO WS-DAY-VALUE(4)                   LV001
032900         MOVE PQ-CLOSE-NULL-SW TO WS-DAY-NULL-SW(4)               LV001
033000         MOVE PQ-VOLUME      TO WS-DAY-VALUE(5)                   LV001
033100         MOVE PQ-VOLUME-NULL-SW TO WS-DAY-NULL-SW(5)              LV001
033200         PERFORM 221-WRITE-ONE-DAY-LINE THRU 221-EXIT            LV004
033300             VARYING WS-PARM-SUB FROM 1 BY 1                     LV004
033400             UNTIL WS-PARM-SUB > 5                                LV004
034500     END-IF.                                                      LV001
034600     PERFORM 950-REPORT-TRAILER-RTN THRU 950-EXIT.                LV001
034700 220-EXIT.                                                        LV001
034800     EXIT.                                                        LV001
034900                                                                  LV004
034902*    ONE OF THE FIVE DETAIL LINES WRITTEN BY 220-DAY-RTN - THE   LV005
034904*    SUBSCRIPT WS-PARM-SUB SELECTS BOTH THE PRINT NAME AND THE   LV005
034906*    VALUE/NULL-FLAG PAIR MOVED INTO WS-DAY-VALUE/WS-DAY-NULL-SW LV005
034908*    BY THE CALLER BEFORE THIS PERFORM VARYING BEGAN.            LV005
034910 221-WRITE-ONE-DAY-LINE.                                         LV004
034920     MOVE WS-PARM-NAME(WS-PARM-SUB) TO QL-DATE.                  LV004
034930     IF WS-DAY-NULL-SW(WS-PARM-SUB) = 'Y'                        LV004
034940         MOVE 'NO DATA' TO QL-VALUE                              LV004
034950     ELSE                                                        LV004
034960         MOVE WS-DAY-VALUE(WS-PARM-SUB) TO                       LV004
034970              WS-VALUE-EDIT                                      LV004
034980         MOVE WS-VALUE-EDIT TO QL-VALUE                          LV004
034990     END-IF.                                                     LV004
035005     WRITE QUERY-REPORT FROM QL-LINE.                             LV004
035010     ADD 1 TO WS-RESULT-COUNT.                                    LV004
035015 221-EXIT.                                                       LV004
035020     EXIT.                                                       LV004
035025                                                                  LV004
035000 230-RANGE-RTN.                                                   LV003
035100*    DATE-RANGE SLICE FOR ONE PARAMETER - RQ-DATE THRU RQ-DATE-  LV003
035200*    TO, INCLUSIVE BOTH ENDS, BY LEXICAL STRING COMPARISON.      LV003
035300     MOVE '230-RANGE-RTN' TO WS-PARA-NAME.                        LV003
035400     PERFORM 900-REPORT-HEADER-RTN THRU 900-EXIT.                 LV003
035410     IF RQT-CCYY NOT NUMERIC                                      LV004
035420         DISPLAY 'TPQUERY - BAD CENTURY IN RQ-DATE-TO - '         LV004
035430             RQ-DATE-TO                                           LV004
035440     END-IF.                                                      LV004
035500     MOVE 'N' TO WS-PRCSTORE-EOF-SW.                              LV003
035600     OPEN INPUT PRICE-STORE-IN.                                    LV003
035700     READ PRICE-STORE-IN                                          LV003
035800         AT END MOVE 'Y' TO WS-PRCSTORE-EOF-SW                    LV003
035900     END-READ.                                                    LV003
036000     PERFORM 231-RANGE-ONE-REC-RTN THRU 231-EXIT                  LV003
036100         UNTIL STORE-EOF.                                         LV003
036200     CLOSE PRICE-STORE-IN.                                        LV003
036300     PERFORM 950-REPORT-TRAILER-RTN THRU 950-EXIT.                LV003
036400 230-EXIT.                                                        LV003
036500     EXIT.                                                        LV003
036600                                                                  LV003
036625*    ONE RECORD OF THE RANGE SCAN - ONLY RECORDS WHOSE PQ-DATE   LV005
036650*    FALLS WITHIN RQ-DATE THRU RQ-DATE-TO GET A DETAIL LINE;     LV005
036675*    RECORDS OUTSIDE THE RANGE ARE SKIPPED WITHOUT COUNTING.     LV005
036700 231-RANGE-ONE-REC-RTN.                                           LV003
036800     IF PQ-DATE >= RQ-DATE AND PQ-DATE <= RQ-DATE-TO              LV003
036900         MOVE PQ-DATE TO WS-SCAN-DATE                             LV003
037000         PERFORM 201-PICK-VALUE-RTN THRU 201-EXIT                 LV003
037100         MOVE PQ-DATE TO QL-DATE                                  LV003
037200         IF WS-SCAN-IS-NULL                                       LV003
037300             MOVE 'NO DATA' TO QL-VALUE                           LV003
037400         ELSE                                                     LV003
037500             MOVE WS-SCAN-VALUE TO WS-VALUE-EDIT                  LV003
037600             MOVE WS-VALUE-EDIT TO QL-VALUE                       LV003
037700         END-IF                                                   LV003
037800         WRITE QUERY-REPORT FROM QL-LINE                          LV003
037900         ADD 1 TO WS-RESULT-COUNT                                 LV003
038000     END-IF.                                                      LV003
038100     READ PRICE-STORE-IN                                          LV003
038200         AT END MOVE 'Y' TO WS-PRCSTORE-EOF-SW                    LV003
038300     END-READ.                                                    LV003
038400 231-EXIT.                                                        LV003
038500     EXIT.                                                        LV003
038600                                                                  LV003
038700 240-LIST-DATES-RTN.                                              LV001
038800*    LISTS EVERY DATE CARRIED IN THE STORE - THE DATE TABLE IS   LV001
038810*    REBUILT IN ASCENDING ORDER BY CALLING TPDTSRC ONCE PER      LV001
038820*    DATE AS THE STORE IS SCANNED, THEN PRINTED FROM THE TABLE.  LV001
038900     MOVE '240-LIST-DATES-RTN' TO WS-PARA-NAME.                   LV001
038910     MOVE 0 TO WS-DATE-TABLE-SIZE.                                LV001
039000     PERFORM 900-REPORT-HEADER-RTN THRU 900-EXIT.                 LV001
039100     MOVE 'N' TO WS-PRCSTORE-EOF-SW.                              LV001
039200     OPEN INPUT PRICE-STORE-IN.                                    LV001
039300     READ PRICE-STORE-IN                                          LV001
039400         AT END MOVE 'Y' TO WS-PRCSTORE-EOF-SW                    LV001
039500     END-READ.                                                    LV001
039600     PERFORM 241-LIST-ONE-DATE-RTN THRU 241-EXIT                  LV001
039700         UNTIL STORE-EOF.                                         LV001
039800     CLOSE PRICE-STORE-IN.                                        LV001
039810     PERFORM 242-WRITE-ONE-DATE-LINE THRU 242-EXIT             LV004
039820         VARYING WS-DATE-SUB FROM 1 BY 1                         LV004
039830         UNTIL WS-DATE-SUB > WS-DATE-TABLE-SIZE.                  LV004
039900     PERFORM 950-REPORT-TRAILER-RTN THRU 950-EXIT.                LV001
040000 240-EXIT.                                                        LV001
040100     EXIT.                                                        LV001
040102*    ONE DETAIL LINE OF THE DATE LIST - THE DATE TABLE BUILT BY  LV005
040104*    241-LIST-ONE-DATE-RTN'S CALLS TO TPDTSRC IS ALREADY IN      LV005
040106*    ASCENDING ORDER, SO THIS IS A STRAIGHT PRINT LOOP.          LV005
040110 242-WRITE-ONE-DATE-LINE.                                        LV004
040120     MOVE WS-DATE-ENTRY(WS-DATE-SUB) TO QL-DATE.                 LV004
040130     MOVE SPACES TO QL-VALUE.                                    LV004
040140     WRITE QUERY-REPORT FROM QL-LINE.                            LV004
040150     ADD 1 TO WS-RESULT-COUNT.                                   LV004
040160 242-EXIT.                                                       LV004
040170     EXIT.                                                       LV004
040200                                                                  LV001
040220*    ONE RECORD OF THE DATE-COLLECTION SCAN - HANDS THE DATE OFF LV005
040240*    TO TPDTSRC, WHICH INSERTS IT INTO WS-DATE-TABLE IN ORDER.   LV005
040260*    NO DETAIL LINE IS WRITTEN HERE; 242-WRITE-ONE-DATE-LINE PRINTS LV005
040280*    THE TABLE AFTERWARD.                                        LV005
040300 241-LIST-ONE-DATE-RTN.                                           LV001
040310     CALL 'TPDTSRC' USING WS-DATE-TABLE-SIZE WS-DATE-TABLE        LV001
040320                          PQ-DATE.                                LV001
040800     READ PRICE-STORE-IN                                          LV001
040900         AT END MOVE 'Y' TO WS-PRCSTORE-EOF-SW                    LV001
041000     END-READ.                                                    LV001
041100 241-EXIT.                                                        LV001
041200     EXIT.                                                        LV001
041300                                                                  LV001
041400 250-LIST-PARMS-RTN.                                              LV001
041500*    LISTS THE FIVE PARAMETER NAMES IN THE FIXED, CANONICAL      LV001
041600*    ORDER - OPEN(1) HIGH(2) LOW(3) CLOSE(4) VOLUME(5).           LV001
041700     MOVE '250-LIST-PARMS-RTN' TO WS-PARA-NAME.                   LV001
041800     PERFORM 900-REPORT-HEADER-RTN THRU 900-EXIT.                 LV001
041900     PERFORM 251-WRITE-ONE-PARM-LINE THRU 251-EXIT             LV004
042000         VARYING WS-PARM-SUB FROM 1 BY 1                         LV004
042100         UNTIL WS-PARM-SUB > 5.                                   LV004
042600     PERFORM 950-REPORT-TRAILER-RTN THRU 950-EXIT.                LV001
042700 250-EXIT.                                                        LV001
042800     EXIT.                                                        LV001
042803*    ONE DETAIL LINE OF THE PARAMETER LIST - WS-PARM-SUB PICKS THE LV005
042806*    NAME OUT OF WS-PARM-NAME-TBL IN CANONICAL ORDER.            LV005
042810 251-WRITE-ONE-PARM-LINE.                                       LV004
042820     MOVE WS-PARM-NAME(WS-PARM-SUB) TO QL-DATE.                 LV004
042830     MOVE SPACES TO QL-VALUE.                                    LV004
042840     WRITE QUERY-REPORT FROM QL-LINE.                            LV004
042850     ADD 1 TO WS-RESULT-COUNT.                                   LV004
042860 251-EXIT.                                                       LV004
042870     EXIT.                                                       LV004
042900                                                                  LV001
043000 260-HEALTH-CHECK-RTN.                                            LV001
043100*    HEALTHY = STORE EXISTS, RECORD COUNT > 0, MORE THAN ONE     LV001
043200*    DATE PRESENT.                                                LV001
043300     MOVE '260-HEALTH-CHECK-RTN' TO WS-PARA-NAME.                 LV001
043400     PERFORM 900-REPORT-HEADER-RTN THRU 900-EXIT.                 LV001
043500     MOVE 0 TO WS-STORE-DATE-COUNT.                               LV001
043600     MOVE 'N' TO WS-PRCSTORE-EOF-SW.                              LV001
043700     OPEN INPUT PRICE-STORE-IN.                                    LV001
043800     IF NOT PRCSTORE-OK                                           LV001
043900         MOVE SPACES TO QL-DATE                                   LV001
044000         MOVE 'UNHEALTHY - STORE NOT FOUND' TO QL-VALUE           LV001
044100     ELSE                                                         LV001
044200         READ PRICE-STORE-IN                                      LV001
044300             AT END MOVE 'Y' TO WS-PRCSTORE-EOF-SW                LV001
044400         END-READ                                                 LV001
044500         PERFORM 261-COUNT-ONE-REC-RTN THRU 261-EXIT              LV001
044600             UNTIL STORE-EOF                                      LV001
044700         CLOSE PRICE-STORE-IN                                     LV001
044800         MOVE 'HEALTH' TO QL-DATE                                 LV001
044900         IF WS-STORE-DATE-COUNT > 1                               LV001
045000             MOVE 'HEALTHY' TO QL-VALUE                           LV001
045100         ELSE                                                     LV001
045200             MOVE 'UNHEALTHY' TO QL-VALUE                        LV001
045300         END-IF                                                   LV001
045400     END-IF.                                                      LV001
045500     WRITE QUERY-REPORT FROM QL-LINE.                             LV001
045600     ADD 1 TO WS-RESULT-COUNT.                                    LV001
045700     PERFORM 950-REPORT-TRAILER-RTN THRU 950-EXIT.                LV001
045800 260-EXIT.                                                        LV001
045900     EXIT.                                                        LV001
046000                                                                  LV001
046033*    ONE RECORD OF THE HEALTH-CHECK SCAN - ONLY COUNTS DISTINCT  LV005
046066*    DATES SO 260-HEALTH-CHECK-RTN CAN TEST FOR MORE THAN ONE.   LV005
046100 261-COUNT-ONE-REC-RTN.                                           LV001
046200     ADD 1 TO WS-STORE-DATE-COUNT.                                LV001
046300     READ PRICE-STORE-IN                                          LV001
046400         AT END MOVE 'Y' TO WS-PRCSTORE-EOF-SW                    LV001
046500     END-READ.                                                    LV001
046600 261-EXIT.                                                        LV001
046700     EXIT.                                                        LV001
046800                                                                  LV001
046825*    CLOSES OUT THE RUN - REQUEST-CARD AND QUERY-REPORT ONLY.    LV005
046850*    PRICE-STORE-IN IS ALREADY CLOSED BY WHICHEVER QUERY SECTION LV005
046875*    LAST OPENED IT.                                             LV005
046900 300-CLOSE-STORE-RTN.                                             LV001
047000     MOVE '300-CLOSE-STORE-RTN' TO WS-PARA-NAME.                  LV001
047100     CLOSE REQUEST-CARD, QUERY-REPORT.                            LV001
047200 300-EXIT.                                                        LV001
047300     EXIT.                                                        LV001
047400                                                                  LV001
047500 900-REPORT-HEADER-RTN.                                           LV001
047600*    HEADER NAMING THE PARAMETER (UPPER CASE) AND RANGE, THEN    LV001
047700*    THE COLUMN HEADINGS AND DASH RULE.                          LV001
047710*    08/19/09 LKM LV005 - THE NAME/RANGE LINE AND THE DASH RULE  LV005
047720*    NOW PRINT THROUGH WS-REPORT-HEADER-LINE (115 BYTES, THE     LV005
047730*    FULL WIDTH OF QL-LINE) INSTEAD OF QL-DATE (ONLY 12 BYTES) - LV005
047740*    QL-DATE WAS CLIPPING THE END DATE AND MOST OF THE DASHES.   LV005
047800     MOVE '900-REPORT-HEADER-RTN' TO WS-PARA-NAME.                LV001
047900     MOVE 0 TO WS-RESULT-COUNT.                                   LV001
047910     MOVE RQ-PARM TO WS-UPPER-PARM.                                LV004
047920     INSPECT WS-UPPER-PARM CONVERTING                              LV004
047930         'abcdefghijklmnopqrstuvwxyz' TO                           LV004
047940         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                             LV004
048000     STRING WS-UPPER-PARM       DELIMITED BY SIZE                LV004
048100            ' '                 DELIMITED BY SIZE                LV001
048200            RQ-DATE             DELIMITED BY SIZE                LV001
048300            ' TO '              DELIMITED BY SIZE                LV001
048400            RQ-DATE-TO          DELIMITED BY SIZE                LV001
048500       INTO WS-HEADER-TEXT.                                      LV001
048600     MOVE SPACES TO WS-REPORT-HEADER-LINE.                       LV005
048650     MOVE WS-HEADER-TEXT TO WS-REPORT-HEADER-LINE.               LV005
048660     WRITE QUERY-REPORT FROM WS-REPORT-HEADER-LINE.              LV005
048900     MOVE 'Date'  TO QL-DATE.                                    LV001
049000     MOVE 'Value' TO QL-VALUE.                                   LV001
049100     WRITE QUERY-REPORT FROM QL-LINE.                            LV001
049150     MOVE '---------------------------' TO                       LV005
049160         WS-REPORT-HEADER-LINE.                                  LV005
049400     WRITE QUERY-REPORT FROM WS-REPORT-HEADER-LINE.              LV005
049500 900-EXIT.                                                        LV001
049600     EXIT.                                                        LV001
049700                                                                  LV001
049733*    CLOSING LINE OF EVERY QUERY REPORT SECTION - PRINTS HOW MANY LV005
049766*    DETAIL LINES WS-RESULT-COUNT SAYS WENT OUT FOR THIS REQUEST. LV005
049800 950-REPORT-TRAILER-RTN.                                          LV001
049900     MOVE '950-REPORT-TRAILER-RTN' TO WS-PARA-NAME.               LV001
050000     MOVE SPACES TO QL-DATE.                                      LV001
050100     STRING 'Total results: '  DELIMITED BY SIZE                  LV001
050200            WS-RESULT-COUNT    DELIMITED BY SIZE                  LV001
050300       INTO QL-VALUE.                                             LV001
050400     WRITE QUERY-REPORT FROM QL-LINE.                              LV001
050500 950-EXIT.                                                        LV001
050600     EXIT.                                                        LV001
050700                                                                  LV001
050800 9999-ABEND-RTN.                                                  LV001
050900************************************************************      LV001
051000*    FATAL ERROR TRAP.                                           LV001
051100************************************************************      LV001
051200     DISPLAY '*** TPQUERY ABEND ***'.                             LV001
051300     DISPLAY 'PARAGRAPH: ' WS-PARA-NAME.                          LV001
051400     DISPLAY 'REASON   : ' WS-ABEND-REASON.                       LV001
051450     DISPLAY 'RESULTS WRITTEN SO FAR: '                           LV004
051460             WS-RESULT-COUNT-NUM.                                 LV004
051500     MOVE 16 TO RETURN-CODE.                                      LV001
051600     GOBACK.                                                      LV001
051700 9999-EXIT.                                                       LV001
051800     EXIT.                                                        LV001
