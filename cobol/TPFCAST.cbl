000100****************************************************************LV001
000200* LICENSED MATERIALS - PROPERTY OF IBM                          LV001
000300* ALL RIGHTS RESERVED                                           LV001
000400****************************************************************LV001
000500* PROGRAM:  TPFCAST                                              LV001
000600*                                                                LV001
000700* FORECAST ENGINE AND DRIVER FOR THE TRADE PRICE FORECAST       LV001
000800* BATCH.  READS THE CHRONOLOGICAL PRICE SERIES ON SERIES-FILE,  LV001
000900* BUILDS THE DAY-TO-DAY DIFFERENCE SERIES, DERIVES THE UP-MOVE  LV001
001000* AND DOWN-MOVE PROBABILITIES, AND PRODUCES TWO THREE-POINT     LV001
001100* FORECASTS OF THE NEXT PRICE ONTO FORECAST-OUT -               LV001
001200* MAGNITUDE-WEIGHTED AND ASYMMETRIC-TREND.                      LV001
001300*                                                                LV001
001400* A GOOD CASE FOR DEBUGGING LAB - THE ARITHMETIC IS EXACTING    LV001
001500* AND EVERY DIVISION MUST BE CARRIED TO TEN DECIMAL PLACES,     LV001
001600* ROUNDED, BEFORE IT FEEDS THE NEXT STEP.                       LV001
001700*                                                                LV001
001800* INPUT.   SERIES-FILE  - CHRONOLOGICAL PRICE OBSERVATIONS      LV001
001900* OUTPUT.  FORECAST-OUT - TWO FORECAST-RESULT-RECORDS           LV001
002000*                                                                LV001
002100****************************************************************LV001
002200 IDENTIFICATION DIVISION.                                        LV001
002300 PROGRAM-ID.     TPFCAST.                                        LV001
002400 AUTHOR.         R. KEMENY.                                      LV001
002500 INSTALLATION.   MIDSTATE SECURITIES DATA CENTER.                LV001
002600 DATE-WRITTEN.   06/14/86.                                       LV001
002700 DATE-COMPILED.                                                  LV001
002800 SECURITY.       NON-CONFIDENTIAL.                               LV001
002900*                                                                LV001
003000* MAINTENANCE HISTORY                                            LV001
003100*   06/14/86  RFK    LV001   ORIGINAL PROGRAM, SINGLE-COMMODITY LV001
003200*                            MAGNITUDE-WEIGHTED FORECAST ONLY.  LV001
003300*   03/02/89  DST    LV002   ADDED THE ASYMMETRIC-TREND METHOD  LV002
003400*                            SO BOTH FORECASTS RUN OFF THE      LV002
003500*                            SAME PRICE SERIES IN ONE PASS.     LV002
003600*   09/17/91  DST    LV003   PROBABILITY BIAS SWITCH ADDED AT   LV003
003700*                            THE REQUEST OF THE TRADING DESK -  LV003
003800*                            SEE WS-PROB-BIAS BELOW.            LV003
003900*   11/21/98  PMH    Y2K01   REVIEWED FOR YEAR 2000 IMPACT.     Y2K01
004000*                            PROGRAM CARRIES NO DATE FIELDS -   Y2K01
004100*                            NONE FOUND.                        Y2K01
004200*   04/02/03  LKM    CR4471  WIDENED PRICE FIELDS TO MATCH THE  CR4471
004300*                            DECIMAL(15,4) VENDOR FEED COLUMNS. CR4471
004400*   08/19/07  LKM    CR5120  CORRECTED MEAN-ABSOLUTE-DEVIATION  CR5120
004500*                            ROUNDING - WAS TRUNCATING PAST 4   CR5120
004600*                            PLACES, SPEC CALLS FOR TEN.        CR5120
004650*   02/11/09  LKM    LV004   SPLIT THE IN-LINE PERFORM LOOPS IN LV004
004660*                            THE DIFFERENCE, TENDENCY/DEVIATION LV004
004670*                            AND FORECAST PARAGRAPHS OUT TO     LV004
004680*                            THEIR OWN STEPS PER THE SHOP'S     LV004
004690*                            STANDARD - AUDITOR FLAGGED THE     LV004
004692*                            OLD FORM AS NON-STANDARD.          LV004
004694*   03/02/09  LKM    LV004   NAMED THE MAIN PARAGRAPH AND ADDED LV004
004695*                            THE MISSING CALLS TO 2300, 2400,   LV004
004696*                            3000 AND 9000 - SOMEHOW THE RUN    LV004
004697*                            WAS FALLING STRAIGHT THROUGH INTO  LV004
004698*                            1000-INIT-RTN A SECOND TIME AND    LV004
004699*                            NEVER WRITING A FORECAST RECORD.   LV004
004710*   03/02/09  LKM    LV004   ADDED TRAILING FILLER TO EVERY     LV004
004720*                            WORKING-STORAGE GROUP THAT WAS     LV004
004730*                            MISSING ONE, INCLUDING A MATCHED   LV004
004740*                            PAIR ON EACH TRIPLE/TRIPLE-TBL     LV004
004750*                            REDEFINES SO BOTH SIDES STAY THE   LV004
004760*                            SAME SIZE.                         LV004
004770*   08/19/09  LKM    LV004   PUT BACK THE GO TO 9999-ABEND-RTN  LV004
004780*                            DISPATCH ON THE OPEN/COUNT CHECKS  LV004
004790*                            IN 1000-INIT-RTN AND 2000-LOAD-    LV004
004791*                            SERIES-RTN - A PRIOR CLEANUP HAD   LV004
004792*                            SWAPPED THESE TO PERFORM/THRU,     LV004
004793*                            BUT THE SHOP HAS ALWAYS DISPATCHED LV004
004794*                            STRAIGHT TO THE ERROR PARAGRAPH ON LV004
004795*                            A FATAL CONDITION, NOT PERFORMED   LV004
004796*                            BACK TO THE CALLER FIRST.          LV004
004700****************************************************************LV004
004800                                                                 LV001
004900 ENVIRONMENT DIVISION.                                           LV001
005000 CONFIGURATION SECTION.                                          LV001
005100 SOURCE-COMPUTER.  IBM-370.                                      LV001
005200 OBJECT-COMPUTER.  IBM-370.                                      LV001
005300 SPECIAL-NAMES.                                                  LV001
005400     C01 IS TOP-OF-FORM.                                         LV001
005500                                                                 LV001
005600 INPUT-OUTPUT SECTION.                                           LV001
005700 FILE-CONTROL.                                                   LV001
005800                                                                 LV001
005900     SELECT SERIES-FILE  ASSIGN TO SERSFILE                      LV001
006000         ORGANIZATION IS LINE SEQUENTIAL                         LV001
006100         ACCESS MODE  IS SEQUENTIAL                               LV001
006200         FILE STATUS  IS WS-SERSFILE-STATUS.                     LV001
006300                                                                 LV001
006400     SELECT FORECAST-OUT ASSIGN TO FCSTFILE                      LV001
006500         ORGANIZATION IS LINE SEQUENTIAL                         LV001
006600         ACCESS MODE  IS SEQUENTIAL                               LV001
006700         FILE STATUS  IS WS-FCSTFILE-STATUS.                     LV001
006800                                                                 LV001
006900****************************************************************LV001
007000 DATA DIVISION.                                                  LV001
007100 FILE SECTION.                                                   LV001
007200                                                                 LV001
007300 FD  SERIES-FILE                                                 LV001
007400     RECORDING MODE IS F.                                        LV001
007500 COPY SERREC REPLACING ==:TAG:== BY ==SF==.                      LV001
007600                                                                 LV001
007700 FD  FORECAST-OUT                                                LV001
007800     RECORDING MODE IS F.                                        LV001
007900 COPY FCSTREC REPLACING ==:TAG:== BY ==FO==.                     LV001
008000                                                                 LV001
008100****************************************************************LV001
008200 WORKING-STORAGE SECTION.                                        LV001
008300****************************************************************LV001
008400 01  WS-FILE-STATUS-CODES.                                       LV001
008500     05  WS-SERSFILE-STATUS      PIC X(02) VALUE SPACES.         LV001
008600         88  SERSFILE-OK              VALUE '00'.                LV001
008700         88  SERSFILE-EOF             VALUE '10'.                LV001
008800     05  WS-FCSTFILE-STATUS      PIC X(02) VALUE SPACES.         LV001
008900         88  FCSTFILE-OK              VALUE '00'.                LV001
008950     05  FILLER                  PIC X(02).               LV004
009000*                                                                LV001
009100 01  WS-SWITCHES.                                                LV001
009200     05  WS-SERIES-EOF-SW        PIC X(01) VALUE 'N'.            LV001
009300         88  SERIES-EOF               VALUE 'Y'.                 LV001
009400     05  WS-NEG-GREATER-SW       PIC X(01) VALUE 'N'.            LV003
009500         88  NEG-GREATER              VALUE 'Y'.                 LV003
009550     05  FILLER                  PIC X(02).               LV004
009600*                                                                LV001
009700 01  WS-PROB-BIAS                PIC S9(1) COMP VALUE +0.        LV003
009800*     VALID VALUES -1, 0, +1 - SET BY OPERATIONS BEFORE RUN,    LV003
009900*     PER TRADING-DESK REQUEST OF 09/17/91 (LV003 ABOVE).       LV003
010000*                                                                LV001
010100 01  WS-TABLE-SUBSCRIPTS.                                        LV001
010200     05  WS-SER-SUB              PIC S9(8) COMP VALUE +0.        LV001
010300     05  WS-DIFF-SUB             PIC S9(8) COMP VALUE +0.        LV001
010400     05  WS-POS-SUB              PIC S9(8) COMP VALUE +0.        LV001
010500     05  WS-NEG-SUB              PIC S9(8) COMP VALUE +0.        LV001
010600     05  WS-ABS-SUB              PIC S9(8) COMP VALUE +0.        LV001
010700     05  WS-CALC-SUB             PIC S9(8) COMP VALUE +0.        LV001
010800     05  WS-LEVEL-SUB            PIC S9(4) COMP VALUE +0.        LV002
010850     05  FILLER                  PIC X(04).               LV004
010900*                                                                LV001
011000 01  WS-COUNTERS.                                                LV001
011100     05  WS-SERIES-COUNT         PIC S9(8) COMP VALUE +0.        LV001
011200     05  WS-DIFF-COUNT           PIC S9(8) COMP VALUE +0.        LV001
011300     05  WS-POS-COUNT            PIC S9(8) COMP VALUE +0.        LV001
011400     05  WS-NEG-COUNT            PIC S9(8) COMP VALUE +0.        LV001
011500     05  WS-ABS-COUNT            PIC S9(8) COMP VALUE +0.        LV001
011550     05  FILLER                  PIC X(04).               LV004
011600*                                                                LV001
011700 01  WS-SERIES-TABLE.                                            LV001
011800     05  WS-SERIES-VALUE  OCCURS 2000 TIMES                     LV001
011900                          PIC S9(11)V9(4) COMP-3.                CR4471
011950     05  FILLER                  PIC X(02).               LV004
012000 01  WS-DIFF-TABLE.                                               LV001
012100     05  WS-DIFF-VALUE    OCCURS 2000 TIMES                     LV001
012200                          PIC S9(11)V9(4) COMP-3.                CR4471
012250     05  FILLER                  PIC X(02).               LV004
012300 01  WS-POS-TABLE.                                                LV001
012400     05  WS-POS-VALUE     OCCURS 2000 TIMES                     LV001
012500                          PIC S9(11)V9(4) COMP-3.                CR4471
012550     05  FILLER                  PIC X(02).               LV004
012600 01  WS-NEG-TABLE.                                                LV001
012700     05  WS-NEG-VALUE     OCCURS 2000 TIMES                     LV001
012800                          PIC S9(11)V9(4) COMP-3.                CR4471
012850     05  FILLER                  PIC X(02).               LV004
012900 01  WS-ABS-TABLE.                                                LV001
013000     05  WS-ABS-VALUE     OCCURS 2000 TIMES                     LV001
013100                          PIC S9(11)V9(4) COMP-3.                CR4471
013150     05  FILLER                  PIC X(02).               LV004
013200*                                                                LV001
013300 01  WS-FROM-VALUE               PIC S9(11)V9(4) COMP-3 VALUE +0.LV001
013400 01  WS-FROM-VALUE-DISP REDEFINES WS-FROM-VALUE                 LV001
013500                                PIC S9(11)V9999.                 LV001
013600*     COMP-3 FIELDS DO NOT DISPLAY - DISP REDEFINITION IS FOR    LV001
013700*     THE TRACE DISPLAYS IN 9999-ABEND-RTN ONLY.                 LV001
013800*                                                                LV001
013900 01  WS-NEG-DIFF-PROB            PIC S9(1)V9(10) COMP-3 VALUE +0.LV001
014000 01  WS-POS-DIFF-PROB            PIC S9(1)V9(10) COMP-3 VALUE +0.LV001
014100 01  WS-HOLD-PROB                PIC S9(1)V9(10) COMP-3 VALUE +0.LV003
014200*                                                                LV001
014300* GENERIC STAGING AREA FOR THE TENDENCY-AND-DEVIATION ROUTINE - LV002
014400* LOADED FROM WS-ABS-TABLE, WS-POS-TABLE OR WS-NEG-TABLE BEFORE LV002
014500* PERFORM 2250-TENDENCY-AND-DEVIATION-RTN IS ISSUED, SO ONE     LV002
014600* ROUTINE SERVES ALL THREE SUB-SERIES (SPEC REQUIRES THE SAME  LV002
014700* TENDENCY FUNCTION FOR ALL THREE).                              LV002
014800 01  WS-CALC-TABLE.                                               LV002
014900     05  WS-CALC-VALUE    OCCURS 2000 TIMES                     LV002
015000                          PIC S9(11)V9(4) COMP-3.                CR4471
015050     05  FILLER                  PIC X(02).               LV004
015100 01  WS-CALC-COUNT               PIC S9(8) COMP VALUE +0.        LV002
015200 01  WS-CALC-TENDENCY            PIC S9(11)V9(10) COMP-3 VALUE+0.LV002
015300 01  WS-CALC-MAD                 PIC S9(11)V9(10) COMP-3 VALUE+0.LV002
015400 01  WS-CALC-LOWER               PIC S9(11)V9(10) COMP-3 VALUE+0.LV002
015500 01  WS-CALC-UPPER               PIC S9(11)V9(10) COMP-3 VALUE+0.LV002
015600 01  WS-CALC-SUM                 PIC S9(13)V9(10) COMP-3 VALUE+0.LV002
015700 01  WS-CALC-DEV                 PIC S9(12)V9(10) COMP-3 VALUE+0.LV002
015800*                                                                LV001
015900* MAGNITUDE-WEIGHTED RESULT TRIPLE - ALSO VIEWED AS A TABLE SO  LV002
016000* 2300-MAGNITUDE-FCST-RTN CAN LOOP OVER THE THREE LEVELS.        LV002
016100 01  WS-MAG-TRIPLE.                                               LV002
016200     05  WS-MAG-LOWER            PIC S9(11)V9(10) COMP-3.        LV002
016300     05  WS-MAG-CENTRAL          PIC S9(11)V9(10) COMP-3.        LV002
016400     05  WS-MAG-UPPER            PIC S9(11)V9(10) COMP-3.        LV002
016450     05  FILLER                  PIC X(02).               LV004
016500 01  WS-MAG-TRIPLE-TBL REDEFINES WS-MAG-TRIPLE.                  LV002
016600     05  WS-MAG-LEVEL            PIC S9(11)V9(10) COMP-3         LV002
016700                                  OCCURS 3 TIMES.                 LV002
016750     05  FILLER                  PIC X(02).               LV004
016800*                                                                LV001
016900* BOUND TRIPLE (LOWER/CENTRAL/UPPER OF THE STAGED SUB-SERIES)   LV002
017000* PRODUCED BY 2250-TENDENCY-AND-DEVIATION-RTN - VIEWED AS A      LV002
017100* TABLE SO THE ASYMMETRIC-TREND ROUTINE CAN BUILD ITS POS AND   LV002
017200* NEG TRIPLES WITH ONE PERFORM VARYING LOOP.                      LV002
017300 01  WS-BOUND-TRIPLE.                                             LV002
017400     05  WS-BOUND-LOWER          PIC S9(11)V9(10) COMP-3.        LV002
017500     05  WS-BOUND-CENTRAL        PIC S9(11)V9(10) COMP-3.        LV002
017600     05  WS-BOUND-UPPER          PIC S9(11)V9(10) COMP-3.        LV002
017650     05  FILLER                  PIC X(02).               LV004
017700 01  WS-BOUND-TRIPLE-TBL REDEFINES WS-BOUND-TRIPLE.                LV002
017800     05  WS-BOUND-LEVEL          PIC S9(11)V9(10) COMP-3         LV002
017900                                  OCCURS 3 TIMES.                 LV002
017950     05  FILLER                  PIC X(02).               LV004
018000*                                                                LV001
018100 01  WS-POS-TRIPLE.                                                LV002
018200     05  WS-POS-LOWER            PIC S9(11)V9(10) COMP-3.        LV002
018300     05  WS-POS-CENTRAL          PIC S9(11)V9(10) COMP-3.        LV002
018400     05  WS-POS-UPPER            PIC S9(11)V9(10) COMP-3.        LV002
018450     05  FILLER                  PIC X(02).               LV004
018500 01  WS-POS-TRIPLE-TBL REDEFINES WS-POS-TRIPLE.                  LV002
018600     05  WS-POS-LEVEL            PIC S9(11)V9(10) COMP-3         LV002
018700                                  OCCURS 3 TIMES.                 LV002
018750     05  FILLER                  PIC X(02).               LV004
018800*                                                                LV001
018900 01  WS-NEG-TRIPLE.                                                LV002
019000     05  WS-NEG-LOWER            PIC S9(11)V9(10) COMP-3.        LV002
019100     05  WS-NEG-CENTRAL          PIC S9(11)V9(10) COMP-3.        LV002
019200     05  WS-NEG-UPPER            PIC S9(11)V9(10) COMP-3.        LV002
019250     05  FILLER                  PIC X(02).               LV004
019300 01  WS-NEG-TRIPLE-TBL REDEFINES WS-NEG-TRIPLE.                  LV002
019400     05  WS-NEG-LEVEL            PIC S9(11)V9(10) COMP-3         LV002
019500                                  OCCURS 3 TIMES.                 LV002
019550     05  FILLER                  PIC X(02).               LV004
019600*                                                                LV001
019700 01  WS-ASY-TRIPLE.                                                LV002
019800     05  WS-ASY-LOWER            PIC S9(11)V9(10) COMP-3.        LV002
019900     05  WS-ASY-CENTRAL          PIC S9(11)V9(10) COMP-3.        LV002
020000     05  WS-ASY-UPPER            PIC S9(11)V9(10) COMP-3.        LV002
020050     05  FILLER                  PIC X(02).               LV004
020100 01  WS-ASY-TRIPLE-TBL REDEFINES WS-ASY-TRIPLE.                  LV002
020200     05  WS-ASY-LEVEL            PIC S9(11)V9(10) COMP-3         LV002
020300                                  OCCURS 3 TIMES.                 LV002
020350     05  FILLER                  PIC X(02).               LV004
020400*                                                                LV001
020500 01  WS-EXPECT-RESULT            PIC S9(11)V9(10) COMP-3 VALUE+0.LV002
020510 01  WS-EXP-NEG-VALUE            PIC S9(11)V9(10) COMP-3 VALUE+0.LV002
020520 01  WS-EXP-POS-VALUE            PIC S9(11)V9(10) COMP-3 VALUE+0.LV002
020600*                                                                LV001
020700 COPY FCSTREC REPLACING ==:TAG:== BY ==WS-FCR==.                 LV001
020800*                                                                LV001
020900 77  WS-PARA-NAME                PIC X(30) VALUE SPACES.         LV001
021000 77  WS-ABEND-REASON             PIC X(50) VALUE SPACES.         LV001
021100****************************************************************LV001
021200 PROCEDURE DIVISION.                                             LV001
021300****************************************************************LV001
021400                                                                 LV001
021410 000-MAIN.                                                      LV004
021420     PERFORM 1000-INIT-RTN        THRU 1000-EXIT.                LV001
021430     PERFORM 2000-LOAD-SERIES-RTN THRU 2000-EXIT.                LV001
021440     PERFORM 2100-BUILD-DIFF-RTN  THRU 2100-EXIT.                LV001
021450     PERFORM 2200-CALC-PROBABILITY-RTN THRU 2200-EXIT.           LV001
021460     PERFORM 2300-MAGNITUDE-FCST-RTN   THRU 2300-EXIT.           LV004
021470     PERFORM 2400-ASYMMETRIC-FCST-RTN  THRU 2400-EXIT.           LV004
021480     PERFORM 3000-WRITE-RESULTS-RTN    THRU 3000-EXIT.           LV004
021490     PERFORM 9000-CLOSE-RTN            THRU 9000-EXIT.           LV004
021495     GOBACK.                                                     LV004
022500                                                                 LV001
022600 1000-INIT-RTN.                                                  LV001
022700     MOVE '1000-INIT-RTN' TO WS-PARA-NAME.                       LV001
022800     OPEN INPUT  SERIES-FILE.                                    LV001
022900     OPEN OUTPUT FORECAST-OUT.                                   LV001
023000     IF NOT SERSFILE-OK                                          LV001
023100         MOVE 'UNABLE TO OPEN SERIES-FILE' TO WS-ABEND-REASON    LV001
023200         GO TO 9999-ABEND-RTN.                                   LV001
023300     END-IF.                                                     LV001
023400     IF NOT FCSTFILE-OK                                          LV001
023500         MOVE 'UNABLE TO OPEN FORECAST-OUT' TO WS-ABEND-REASON   LV001
023600         GO TO 9999-ABEND-RTN.                                   LV001
023700     END-IF.                                                     LV001
023800 1000-EXIT.                                                      LV001
023900     EXIT.                                                       LV001
024000                                                                 LV001
024100 2000-LOAD-SERIES-RTN.                                           LV001
024200*    LOAD THE CHRONOLOGICAL PRICE SERIES INTO A TABLE.  AT      LV001
024300*    LEAST TWO OBSERVATIONS ARE REQUIRED TO BUILD A DIFFERENCE  LV001
024400*    SERIES.                                                      LV001
024500     MOVE '2000-LOAD-SERIES-RTN' TO WS-PARA-NAME.                LV001
024600     PERFORM 2010-READ-ONE-SERIES-REC THRU 2010-EXIT             LV001
024700         UNTIL SERIES-EOF.                                       LV001
024800     IF WS-SERIES-COUNT < 2                                      LV001
024900         MOVE 'FEWER THAN TWO PRICE OBSERVATIONS ON SERIES-FILE' LV001
025000                 TO WS-ABEND-REASON                               LV001
025100         GO TO 9999-ABEND-RTN.                                   LV001
025200     END-IF.                                                     LV001
025300     MOVE WS-SERIES-VALUE(WS-SERIES-COUNT) TO WS-FROM-VALUE.     LV001
025400 2000-EXIT.                                                      LV001
025500     EXIT.                                                       LV001
025600                                                                 LV001
025700 2010-READ-ONE-SERIES-REC.                                       LV001
025800     READ SERIES-FILE                                            LV001
025900         AT END                                                  LV001
026000             MOVE 'Y' TO WS-SERIES-EOF-SW                        LV001
026100         NOT AT END                                              LV001
026200             ADD 1 TO WS-SERIES-COUNT                            LV001
026300             MOVE SF-VALUE TO WS-SERIES-VALUE(WS-SERIES-COUNT)    LV001
026400     END-READ.                                                   LV001
026500 2010-EXIT.                                                      LV001
026600     EXIT.                                                       LV001
026700                                                                 LV001
026800 2100-BUILD-DIFF-RTN.                                             LV001
026900*    BUILD THE DAY-TO-DAY DIFFERENCE SERIES, ZERO DIFFERENCES    LV001
027000*    EXCLUDED, AND SPLIT IT INTO POSITIVE, NEGATIVE AND         LV001
027100*    ABSOLUTE-VALUE SUB-SERIES.                                  LV001
027200     MOVE '2100-BUILD-DIFF-RTN' TO WS-PARA-NAME.                 LV001
027300     PERFORM 2110-BUILD-ONE-DIFF-RTN THRU 2110-EXIT              LV004
027400         VARYING WS-SER-SUB FROM 1 BY 1                          LV004
027500         UNTIL WS-SER-SUB >= WS-SERIES-COUNT.                    LV004
029400     MOVE WS-DIFF-SUB TO WS-DIFF-COUNT.                          LV001
029500     MOVE WS-ABS-SUB  TO WS-ABS-COUNT.                           LV001
029600     MOVE WS-POS-SUB  TO WS-POS-COUNT.                           LV001
029700     MOVE WS-NEG-SUB  TO WS-NEG-COUNT.                           LV001
029800 2100-EXIT.                                                      LV001
029900     EXIT.                                                       LV001
030000                                                                 LV004
030005 2110-BUILD-ONE-DIFF-RTN.                                        LV004
030010*    ONE CONSECUTIVE PAIR OF OBSERVATIONS - A ZERO DIFFERENCE   LV004
030015*    IS DROPPED, ALL OTHERS SPLIT INTO THE ABSOLUTE, POSITIVE   LV004
030020*    AND NEGATIVE SUB-SERIES.                                    LV004
030025     COMPUTE WS-CALC-DEV ROUNDED =                               LV004
030030         WS-SERIES-VALUE(WS-SER-SUB + 1) -                       LV004
030035         WS-SERIES-VALUE(WS-SER-SUB).                            LV004
030040     IF WS-CALC-DEV NOT = 0                                      LV004
030045         ADD 1 TO WS-DIFF-SUB                                    LV004
030050         MOVE WS-CALC-DEV TO WS-DIFF-VALUE(WS-DIFF-SUB)          LV004
030055         ADD 1 TO WS-ABS-SUB                                     LV004
030060         IF WS-CALC-DEV < 0                                      LV004
030065             COMPUTE WS-ABS-VALUE(WS-ABS-SUB) =                  LV004
030070                 WS-CALC-DEV * -1                                LV004
030075             ADD 1 TO WS-NEG-SUB                                 LV004
030080             MOVE WS-CALC-DEV TO WS-NEG-VALUE(WS-NEG-SUB)        LV004
030085         ELSE                                                    LV004
030090             MOVE WS-CALC-DEV TO WS-ABS-VALUE(WS-ABS-SUB)        LV004
030095             ADD 1 TO WS-POS-SUB                                 LV004
030100             MOVE WS-CALC-DEV TO WS-POS-VALUE(WS-POS-SUB)        LV004
030105         END-IF                                                  LV004
030110     END-IF.                                                     LV004
030115 2110-EXIT.                                                      LV004
030120     EXIT.                                                       LV004
030125                                                                 LV004
030000                                                                 LV001
030100 2200-CALC-PROBABILITY-RTN.                                      LV001
030200*    NEGDIFFPROBABILITY AND POSDIFFPROBABILITY, EACH CARRIED    LV001
030300*    TO TEN DECIMAL PLACES ROUNDED, THEN THE PROBABILITY BIAS   LV003
030400*    SWITCH APPLIED PER THE 09/17/91 TRADING-DESK REQUEST.      LV003
030500     MOVE '2200-CALC-PROBABILITY-RTN' TO WS-PARA-NAME.           LV001
030600     COMPUTE WS-NEG-DIFF-PROB ROUNDED =                          LV001
030700         WS-NEG-COUNT / WS-DIFF-COUNT.                            LV001
030800     COMPUTE WS-POS-DIFF-PROB ROUNDED =                          LV001
030900         WS-POS-COUNT / WS-DIFF-COUNT.                            LV001
031000     IF WS-NEG-DIFF-PROB > WS-POS-DIFF-PROB                      LV003
031100         MOVE 'Y' TO WS-NEG-GREATER-SW                           LV003
031200     ELSE                                                        LV003
031300         MOVE 'N' TO WS-NEG-GREATER-SW                           LV003
031400     END-IF.                                                     LV003
031500     IF (NOT NEG-GREATER AND WS-PROB-BIAS = -1)                  LV003
031600        OR (NEG-GREATER AND WS-PROB-BIAS = +1)                   LV003
031700         MOVE WS-NEG-DIFF-PROB TO WS-HOLD-PROB                   LV003
031800         MOVE WS-POS-DIFF-PROB TO WS-NEG-DIFF-PROB               LV003
031900         MOVE WS-HOLD-PROB     TO WS-POS-DIFF-PROB               LV003
032000     END-IF.                                                     LV003
032100 2200-EXIT.                                                      LV001
032200     EXIT.                                                       LV001
032300                                                                 LV001
032400 2250-TENDENCY-AND-DEVIATION-RTN.                                LV002
032500*    CENTRAL TENDENCY (ARITHMETIC MEAN) AND MEAN ABSOLUTE       LV002
032600*    DEVIATION OF WS-CALC-TABLE(1) THRU WS-CALC-TABLE(WS-CALC-  LV002
032700*    COUNT).  LOWER/UPPER BOUND OF THE DISTRIBUTION ARE THE    LV002
032800*    TENDENCY MINUS/PLUS THE MEAN ABSOLUTE DEVIATION.  CORR5120 CR5120
032900*    08/19/07 - ROUNDED ADDED TO THE MAD COMPUTE BELOW.         CR5120
033000     MOVE '2250-TENDENCY-AND-DEVIATION-RTN' TO WS-PARA-NAME.     LV002
033100     MOVE 0 TO WS-CALC-SUM.                                      LV002
033200     PERFORM 2251-SUM-ONE-VALUE-RTN THRU 2251-EXIT                LV004
033300         VARYING WS-CALC-SUB FROM 1 BY 1                         LV004
033400         UNTIL WS-CALC-SUB > WS-CALC-COUNT.                      LV004
033600     IF WS-CALC-COUNT > 0                                        LV002
033700         COMPUTE WS-CALC-TENDENCY ROUNDED =                      LV002
033800             WS-CALC-SUM / WS-CALC-COUNT                         LV002
033900     ELSE                                                        LV002
034000         MOVE 0 TO WS-CALC-TENDENCY                              LV002
034100     END-IF.                                                     LV002
034200     MOVE 0 TO WS-CALC-SUM.                                      LV002
034300     PERFORM 2252-SUM-ONE-DEV-RTN THRU 2252-EXIT                  LV004
034400         VARYING WS-CALC-SUB FROM 1 BY 1                         LV004
034500         UNTIL WS-CALC-SUB > WS-CALC-COUNT.                      LV004
035200     IF WS-CALC-COUNT > 0                                        LV002
035300         COMPUTE WS-CALC-MAD ROUNDED =                           CR5120
035400             WS-CALC-SUM / WS-CALC-COUNT                         CR5120
035500     ELSE                                                        LV002
035600         MOVE 0 TO WS-CALC-MAD                                   LV002
035700     END-IF.                                                     LV002
035800     COMPUTE WS-BOUND-LOWER   = WS-CALC-TENDENCY - WS-CALC-MAD.  LV002
035900     MOVE    WS-CALC-TENDENCY TO WS-BOUND-CENTRAL.                LV002
036000     COMPUTE WS-BOUND-UPPER   = WS-CALC-TENDENCY + WS-CALC-MAD.  LV002
036100 2250-EXIT.                                                      LV002
036200     EXIT.                                                       LV002
036300                                                                 LV004
036310 2251-SUM-ONE-VALUE-RTN.                                         LV004
036320     ADD WS-CALC-VALUE(WS-CALC-SUB) TO WS-CALC-SUM.              LV004
036330 2251-EXIT.                                                      LV004
036340     EXIT.                                                       LV004
036350                                                                 LV004
036360 2252-SUM-ONE-DEV-RTN.                                           LV004
036370     COMPUTE WS-CALC-DEV =                                       LV004
036380         WS-CALC-VALUE(WS-CALC-SUB) - WS-CALC-TENDENCY.          LV004
036390     IF WS-CALC-DEV < 0                                          LV004
036400         COMPUTE WS-CALC-DEV = WS-CALC-DEV * -1                  LV004
036410     END-IF.                                                     LV004
036420     ADD WS-CALC-DEV TO WS-CALC-SUM.                              LV004
036430 2252-EXIT.                                                      LV004
036440     EXIT.                                                       LV004
036450                                                                 LV004
036300                                                                 LV001
036400 2270-EXPECTATION-RTN.                                           LV002
036500*    EXPECTATION OF A (NEGVALUE,POSVALUE) PAIR GIVEN THE        LV002
036600*    CURRENT NEG/POS DIFFERENCE PROBABILITIES - CALLING         LV002
036700*    PARAGRAPH SUPPLIES WS-EXP-NEG-VALUE AND WS-EXP-POS-VALUE.  LV002
036800     MOVE '2270-EXPECTATION-RTN' TO WS-PARA-NAME.                LV002
036900     COMPUTE WS-EXPECT-RESULT ROUNDED =                          LV002
037000         (WS-EXP-NEG-VALUE * WS-NEG-DIFF-PROB) +                 LV002
037100         (WS-EXP-POS-VALUE * WS-POS-DIFF-PROB).                  LV002
037200 2270-EXIT.                                                      LV002
037300     EXIT.                                                       LV002
037400                                                                 LV001
037500 2300-MAGNITUDE-FCST-RTN.                                         LV002
037600*    MAGNITUDE-WEIGHTED FORECAST.  STAGE THE ABSOLUTE-VALUE     LV002
037700*    DIFFERENCE SERIES, GET ITS TENDENCY/LOWER/UPPER, THEN      LV002
037800*    WEIGHT EACH OF THE THREE LEVELS BY THE UP/DOWN             LV002
037900*    PROBABILITIES AND ADD TO FROMVALUE.                         LV002
038000     MOVE '2300-MAGNITUDE-FCST-RTN' TO WS-PARA-NAME.              LV002
038100     MOVE WS-ABS-COUNT TO WS-CALC-COUNT.                          LV002
038200     PERFORM 2310-COPY-ONE-ABS-RTN THRU 2310-EXIT                LV004
038300         VARYING WS-CALC-SUB FROM 1 BY 1                         LV004
038400         UNTIL WS-CALC-SUB > WS-CALC-COUNT.                      LV004
038700     PERFORM 2250-TENDENCY-AND-DEVIATION-RTN THRU 2250-EXIT.      LV002
038800     PERFORM 2320-WEIGHT-ONE-LEVEL-RTN THRU 2320-EXIT            LV004
038900         VARYING WS-LEVEL-SUB FROM 1 BY 1                        LV004
039000         UNTIL WS-LEVEL-SUB > 3.                                 LV004
039700 2300-EXIT.                                                      LV002
039800     EXIT.                                                       LV002
039900                                                                 LV004
039910 2310-COPY-ONE-ABS-RTN.                                          LV004
039920     MOVE WS-ABS-VALUE(WS-CALC-SUB)                               LV004
039930                  TO WS-CALC-VALUE(WS-CALC-SUB).                  LV004
039940 2310-EXIT.                                                      LV004
039950     EXIT.                                                       LV004
039960                                                                 LV004
039970 2320-WEIGHT-ONE-LEVEL-RTN.                                       LV004
039980     COMPUTE WS-EXP-NEG-VALUE =                                   LV004
039990         WS-BOUND-LEVEL(WS-LEVEL-SUB) * -1.                       LV004
039995     MOVE WS-BOUND-LEVEL(WS-LEVEL-SUB) TO WS-EXP-POS-VALUE.       LV004
039997     PERFORM 2270-EXPECTATION-RTN THRU 2270-EXIT.                 LV004
039998     COMPUTE WS-MAG-LEVEL(WS-LEVEL-SUB) ROUNDED =                 LV004
039999         WS-FROM-VALUE + WS-EXPECT-RESULT.                        LV004
040005 2320-EXIT.                                                      LV004
040006     EXIT.                                                       LV004
040007                                                                 LV004
040000 2400-ASYMMETRIC-FCST-RTN.                                        LV002
040100*    ASYMMETRIC-TREND FORECAST.  STAGE THE POSITIVE AND         LV002
040200*    NEGATIVE DIFFERENCE SUB-SERIES SEPARATELY (AN EMPTY        LV002
040300*    SUB-SERIES YIELDS A ZERO TRIPLE), THEN WEIGHT EACH LEVEL   LV002
040400*    BY THE UP/DOWN PROBABILITIES AND ADD TO FROMVALUE.          LV002
040500     MOVE '2400-ASYMMETRIC-FCST-RTN' TO WS-PARA-NAME.             LV002
040600     MOVE WS-POS-COUNT TO WS-CALC-COUNT.                          LV002
040700     IF WS-CALC-COUNT > 0                                        LV002
040800         PERFORM 2410-COPY-ONE-POS-RTN THRU 2410-EXIT            LV004
040900             VARYING WS-CALC-SUB FROM 1 BY 1                     LV004
041000             UNTIL WS-CALC-SUB > WS-CALC-COUNT                   LV004
041300         PERFORM 2250-TENDENCY-AND-DEVIATION-RTN THRU 2250-EXIT   LV002
041400         MOVE WS-BOUND-TRIPLE TO WS-POS-TRIPLE                    LV002
041500     ELSE                                                         LV002
041600         MOVE 0 TO WS-POS-LOWER WS-POS-CENTRAL WS-POS-UPPER      LV002
041700     END-IF.                                                     LV002
041800     MOVE WS-NEG-COUNT TO WS-CALC-COUNT.                          LV002
041900     IF WS-CALC-COUNT > 0                                        LV002
042000         PERFORM 2420-COPY-ONE-NEG-RTN THRU 2420-EXIT            LV004
042100             VARYING WS-CALC-SUB FROM 1 BY 1                     LV004
042200             UNTIL WS-CALC-SUB > WS-CALC-COUNT                   LV004
042500         PERFORM 2250-TENDENCY-AND-DEVIATION-RTN THRU 2250-EXIT   LV002
042600         MOVE WS-BOUND-TRIPLE TO WS-NEG-TRIPLE                    LV002
042700     ELSE                                                         LV002
042800         MOVE 0 TO WS-NEG-LOWER WS-NEG-CENTRAL WS-NEG-UPPER      LV002
042900     END-IF.                                                     LV002
043000     PERFORM 2430-WEIGHT-ONE-ASY-LEVEL-RTN THRU 2430-EXIT        LV004
043100         VARYING WS-LEVEL-SUB FROM 1 BY 1                        LV004
043200         UNTIL WS-LEVEL-SUB > 3.                                 LV004
043800 2400-EXIT.                                                       LV002
043900     EXIT.                                                       LV002
044000                                                                 LV004
044005 2410-COPY-ONE-POS-RTN.                                          LV004
044010     MOVE WS-POS-VALUE(WS-CALC-SUB)                               LV004
044015                  TO WS-CALC-VALUE(WS-CALC-SUB).                  LV004
044020 2410-EXIT.                                                      LV004
044025     EXIT.                                                       LV004
044030                                                                 LV004
044035 2420-COPY-ONE-NEG-RTN.                                          LV004
044040     MOVE WS-NEG-VALUE(WS-CALC-SUB)                               LV004
044045                  TO WS-CALC-VALUE(WS-CALC-SUB).                  LV004
044050 2420-EXIT.                                                      LV004
044055     EXIT.                                                       LV004
044060                                                                 LV004
044065 2430-WEIGHT-ONE-ASY-LEVEL-RTN.                                  LV004
044070     MOVE WS-NEG-LEVEL(WS-LEVEL-SUB) TO WS-EXP-NEG-VALUE.        LV004
044075     MOVE WS-POS-LEVEL(WS-LEVEL-SUB) TO WS-EXP-POS-VALUE.        LV004
044080     PERFORM 2270-EXPECTATION-RTN THRU 2270-EXIT.                 LV004
044085     COMPUTE WS-ASY-LEVEL(WS-LEVEL-SUB) ROUNDED =                LV004
044090         WS-FROM-VALUE + WS-EXPECT-RESULT.                       LV004
044095 2430-EXIT.                                                      LV004
044100     EXIT.                                                       LV004
044105                                                                 LV004
044100 3000-WRITE-RESULTS-RTN.                                         LV001
044200     MOVE '3000-WRITE-RESULTS-RTN' TO WS-PARA-NAME.              LV001
044300     MOVE 'MAGNITUDE-WEIGHTED' TO WS-FCR-METHOD.                 LV001
044400     MOVE WS-MAG-LOWER        TO WS-FCR-LOWER.                   LV001
044500     MOVE WS-MAG-CENTRAL      TO WS-FCR-CENTRAL.                 LV001
044600     MOVE WS-MAG-UPPER        TO WS-FCR-UPPER.                   LV001
044700     WRITE FORECAST-OUT FROM WS-FCR-RECORD.                      LV001
044800     MOVE 'ASYMMETRIC-TREND'   TO WS-FCR-METHOD.                 LV002
044900     MOVE WS-ASY-LOWER        TO WS-FCR-LOWER.                   LV002
045000     MOVE WS-ASY-CENTRAL      TO WS-FCR-CENTRAL.                 LV002
045100     MOVE WS-ASY-UPPER        TO WS-FCR-UPPER.                   LV002
045200     WRITE FORECAST-OUT FROM WS-FCR-RECORD.                      LV002
045300 3000-EXIT.                                                      LV001
045400     EXIT.                                                       LV001
045500                                                                 LV001
045600 9000-CLOSE-RTN.                                                 LV001
045700     MOVE '9000-CLOSE-RTN' TO WS-PARA-NAME.                      LV001
045800     CLOSE SERIES-FILE, FORECAST-OUT.                            LV001
045900 9000-EXIT.                                                      LV001
046000     EXIT.                                                       LV001
046100                                                                 LV001
046200 9999-ABEND-RTN.                                                 LV001
046300************************************************************    LV001
046400*    FATAL ERROR TRAP - DISPLAYS THE OFFENDING PARAGRAPH AND    LV001
046500*    REASON AND TERMINATES THE RUN WITH A NON-ZERO RETURN CODE. LV001
046600************************************************************    LV001
046700     DISPLAY '*** TPFCAST ABEND ***'.                            LV001
046800     DISPLAY 'PARAGRAPH: ' WS-PARA-NAME.                         LV001
046900     DISPLAY 'REASON   : ' WS-ABEND-REASON.                      LV001
047000     DISPLAY 'FROM VALUE AT ABEND TIME: ' WS-FROM-VALUE-DISP.    LV001
047100     MOVE 16 TO RETURN-CODE.                                     LV001
047200     GOBACK.                                                     LV001
047300 9999-EXIT.                                                      LV001
047400     EXIT.                                                       LV001
