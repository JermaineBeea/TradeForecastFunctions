000100****************************************************************LV001
000200* LICENSED MATERIALS - PROPERTY OF IBM                          LV001
000300* ALL RIGHTS RESERVED                                           LV001
000400****************************************************************LV001
000500* PROGRAM:  TPEXPRT                                               LV001
000600*                                                                LV001
000700* AUTHOR :  L. MATIAS                                            LV001
000800*                                                                LV001
000900* DUMPS THE PRICE DATA STORE TO A FLAT TEXT BACKUP FILE, ONE    LV001
001000* LINE PER RECORD, PRECEDED BY A HEADER COMMENT NAMING THE      LV001
001100* TABLE.  RUN THIS BEFORE ANY RELOAD OF THE STORE THAT THE      LV001
001200* DESK HAS NOT ALREADY BLESSED - SEE CL*01 BELOW.                LV001
001300*                                                                LV001
001400* INPUT.   PRICE-STORE-IN   - PRICE DATA STORE                   LV001
001500* OUTPUT.  STORE-BACKUP     - FLAT TEXT BACKUP, ONE LINE/RECORD  LV001
001600*                                                                LV001
001700* MAINTENANCE HISTORY                                            LV001
001800*   06/21/86  DST    LV001   ORIGINAL PROGRAM.                  LV001
001900*   09/17/91  DST    LV002   NULL VALUES NOW WRITTEN AS THE     LV002
002000*                            LITERAL 'NULL' INSTEAD OF BLANK -  LV002
002100*                            BLANK WAS INDISTINGUISHABLE FROM   LV002
002200*                            A ZERO ON THE RELOAD SIDE.          LV002
002300*   11/21/98  PMH    Y2K01   REVIEWED FOR YEAR 2000 IMPACT - NO  Y2K01
002400*                            DATE ARITHMETIC IN THIS PROGRAM.    Y2K01
002500*   04/02/03  LKM    CR4471  WIDENED PRICE FIELDS, MATCHES      CR4471
002600*                            PRCDAY COPYBOOK CR4471 CHANGE.     CR4471
002700* CL*01 02/11/09  LKM  CR6003  NOTED IN HEADER THAT THIS RUN    CR6003
002800*                            SHOULD PRECEDE ANY UNBLESSED       CR6003
002900*                            TPLOAD RELOAD - DESK LOST A DAY'S  CR6003
003000*                            HISTORY WHEN A RELOAD RAN WITHOUT  CR6003
003100*                            A BACKUP FIRST.                     CR6003
003110*   03/02/09  LKM    LV004   ADDED A REDEFINES ON BK-LINE SO    LV004
003120*                            1200-WRITE-DETAIL-RTN CAN CONFIRM  LV004
003130*                            THE DATE LANDED IN THE FIRST TEN   LV004
003140*                            BYTES - AUDITOR WANTED A SECOND    LV004
003150*                            VIEW ON EVERY BACKUP LINE.         LV004
003160*   03/02/09  LKM    LV004   ADDED TRAILING FILLER TO EVERY      LV004
003170*                            WORKING-STORAGE GROUP THAT WAS      LV004
003180*                            MISSING ONE - SAME PADDING HABIT    LV004
003190*                            FOLLOWED HERE AS ON THE RECORDS.    LV004
003191*   08/19/09  LKM    LV004   ADDED A DISP REDEFINITION OF        LV004
003192*                            WS-RECORD-COUNT SO 9999-ABEND-RTN   LV004
003193*                            CAN SHOW THE DESK HOW MANY RECORDS  LV004
003194*                            MADE IT TO THE BACKUP BEFORE AN     LV004
003195*                            ABEND - AUDITOR ASKED FOR A RUN     LV004
003196*                            COUNT ON EVERY FATAL-ERROR DISPLAY. LV004
003197*   08/19/09  LKM    LV005   WIDENED WS-VALUE-EDIT TO ELEVEN      LV005
003198*                            INTEGER DIGIT POSITIONS - THE OLD    LV005
003199*                            NINE-DIGIT EDIT WAS CLIPPING THE     LV005
003201*                            TOP OF ANY PRICE AT OR ABOVE ONE     LV005
003203*                            BILLION ON ITS WAY TO THE BACKUP     LV005
003205*                            FILE.  WIDENED WS-VALUE-TEXT AND     LV005
003207*                            THE DETAIL-LINE SLOTS TO MATCH.      LV005
003250****************************************************************LV004
003300 IDENTIFICATION DIVISION.                                        LV001
003400 PROGRAM-ID. TPEXPRT.                                             LV001
003500 AUTHOR.         L. MATIAS.                                       LV001
003600 INSTALLATION.   MIDSTATE SECURITIES DATA CENTER.                 LV001
003700 DATE-WRITTEN.   06/21/86.                                        LV001
003800 DATE-COMPILED.                                                   LV001
003900 SECURITY.       NON-CONFIDENTIAL.                                LV001
004000****************************************************************LV001
004100 ENVIRONMENT DIVISION.                                            LV001
004200 CONFIGURATION SECTION.                                           LV001
004300 SOURCE-COMPUTER.  IBM-370.                                       LV001
004400 OBJECT-COMPUTER.  IBM-370.                                       LV001
004500 SPECIAL-NAMES.                                                   LV001
004600     C01 IS TOP-OF-FORM.                                          LV001
004700                                                                  LV001
004800 INPUT-OUTPUT SECTION.                                            LV001
004900 FILE-CONTROL.                                                    LV001
005000                                                                  LV001
005100     SELECT PRICE-STORE-IN ASSIGN TO PRCSTORE                    LV001
005200         ORGANIZATION IS LINE SEQUENTIAL                          LV001
005300         ACCESS IS SEQUENTIAL                                      LV001
005400         FILE STATUS  IS WS-PRCSTORE-STATUS.                       LV001
005500                                                                  LV001
005600     SELECT STORE-BACKUP ASSIGN TO STORBKUP                       LV001
005700         ORGANIZATION IS LINE SEQUENTIAL                          LV001
005800         ACCESS IS SEQUENTIAL                                      LV001
005900         FILE STATUS  IS WS-STORBKUP-STATUS.                       LV001
006000                                                                  LV001
006100****************************************************************LV001
006200 DATA DIVISION.                                                   LV001
006300 FILE SECTION.                                                    LV001
006400                                                                  LV001
006500 FD  PRICE-STORE-IN                                               LV001
006600     RECORDING MODE IS F.                                         LV001
006700 COPY PRCDAY REPLACING ==:TAG:== BY ==PX==.                       LV001
006800                                                                  LV001
006900 FD  STORE-BACKUP                                                 LV001
007000     RECORDING MODE IS F.                                         LV001
007100 01  BK-LINE                     PIC X(132).                      LV001
007110 01  BK-LINE-PARTS REDEFINES BK-LINE.                              LV004
007120*    LETS 1200-WRITE-DETAIL-RTN CONFIRM THE DATE IT JUST MOVED   LV004
007130*    TO BK-LINE ACTUALLY LANDED IN THE FIRST TEN BYTES.           LV004
007140     05  BK-DATE                 PIC X(10).                       LV004
007150     05  FILLER                  PIC X(122).                      LV004
007200                                                                  LV001
007300****************************************************************LV001
007400 WORKING-STORAGE SECTION.                                         LV001
007500****************************************************************LV001
007600 01  WS-FILE-STATUS.                                              LV001
007700     05  WS-PRCSTORE-STATUS      PIC X(2) VALUE SPACES.           LV001
007800         88  PRCSTORE-OK             VALUE '00'.                  LV001
007900     05  WS-STORBKUP-STATUS      PIC X(2) VALUE SPACES.           LV001
008000         88  STORBKUP-OK             VALUE '00'.                  LV001
008050     05  FILLER                  PIC X(02).               LV004
008100*                                                                 LV001
008200 01  WS-SWITCHES.                                                 LV001
008300     05  WS-PRCSTORE-EOF-SW      PIC X(1) VALUE 'N'.              LV001
008400         88  STORE-EOF               VALUE 'Y'.                   LV001
008450     05  FILLER                  PIC X(02).               LV004
008500*                                                                 LV001
008600 01  WS-COUNTERS.                                                 LV001
008700     05  WS-RECORD-COUNT         PIC S9(7) COMP-3 VALUE +0.       LV001
008710*    COMP-3 FIELDS DO NOT DISPLAY CLEANLY - DISP REDEFINITION IS  LV004
008720*    FOR THE RUN-COUNT TRACE IN 9999-ABEND-RTN ONLY.              LV004
008730     05  WS-RECORD-COUNT-NUM REDEFINES WS-RECORD-COUNT            LV004
008740                             PIC S9(7).                            LV004
008750     05  FILLER                  PIC X(02).               LV004
008800*                                                                 LV001
008810*    08/19/09  LKM  LV005 - WS-VALUE-EDIT WAS ONLY NINE INTEGER   LV005
008820*    DIGIT POSITIONS WIDE (SIGN + 8 Z'S + A FORCED 9) AGAINST AN  LV005
008830*    11-DIGIT PRICE FIELD IN PRCDAY - ANY STORED VALUE AT OR      LV005
008840*    ABOVE ONE BILLION LOST ITS HIGH-ORDER DIGITS SILENTLY ON     LV005
008850*    THE WAY INTO THE BACKUP LINE.  WIDENED TO ELEVEN INTEGER     LV005
008860*    DIGIT POSITIONS, AND WS-VALUE-TEXT/WS-DETAIL-SLOT/           LV005
008870*    WS-SLOT-TEXT WIDENED TO MATCH SO NOTHING DOWNSTREAM CLIPS    LV005
008880*    IT AGAIN.                                                    LV005
008900 01  WS-VALUE-EDIT               PIC -Z(10)9.9999.                LV005
009000 01  WS-VALUE-TEXT               PIC X(17) VALUE SPACES.          LV005
009100*                                                                 LV001
009200* ONE DETAIL LINE, BUILT BY 1200-WRITE-DETAIL-RTN BEFORE IT IS   LV001
009300* MOVED OUT TO BK-LINE.  ALSO VIEWED AS A TABLE OF FIVE TEXT     LV001
009400* SLOTS SO 1210-FORMAT-VALUE-RTN CAN FILL THEM GENERICALLY ONE  LV001
009500* PARAMETER AT A TIME.  SLOTS WIDENED TO X(17) UNDER LV005 TO    LV005
009510* HOLD THE WIDER WS-VALUE-TEXT - THE TRAILING FILLER ON BOTH     LV005
009520* SIDES OF THE REDEFINES SHRANK FROM 40 TO 35 BYTES TO KEEP      LV005
009530* BK-LINE'S 132-BYTE TOTAL UNCHANGED.                             LV005
009600 01  WS-DETAIL-LINE.                                              LV001
009700     05  WS-DETAIL-DATE          PIC X(10).                       LV001
009800     05  FILLER                  PIC X(02)  VALUE SPACES.        LV001
009900     05  WS-DETAIL-SLOT          PIC X(17)  OCCURS 5 TIMES.       LV005
010000     05  FILLER                  PIC X(35)  VALUE SPACES.        LV005
010100 01  WS-DETAIL-SLOTS REDEFINES WS-DETAIL-LINE.                    LV001
010200     05  FILLER                  PIC X(12).                       LV001
010300     05  WS-SLOT-TEXT            PIC X(17)  OCCURS 5 TIMES.       LV005
010400     05  FILLER                  PIC X(35).                       LV005
010500*                                                                 LV001
010600 01  WS-SLOT-SUB                 PIC S9(4) COMP VALUE +0.         LV001
010700 77  WS-PARA-NAME                PIC X(30) VALUE SPACES.          LV001
010800 77  WS-ABEND-REASON             PIC X(50) VALUE SPACES.          LV001
010900****************************************************************LV001
011000 PROCEDURE DIVISION.                                              LV001
011100****************************************************************LV001
011200                                                                  LV001
011300 1000-CALL-EXPORT-RTN.                                            LV001
011400     MOVE '1000-CALL-EXPORT-RTN' TO WS-PARA-NAME.                 LV001
011500     OPEN INPUT  PRICE-STORE-IN.                                  LV001
011600     OPEN OUTPUT STORE-BACKUP.                                    LV001
011700     IF NOT PRCSTORE-OK                                           LV001
011800         MOVE 'ERROR OPENING PRICE-STORE-IN' TO WS-ABEND-REASON   LV001
011900         PERFORM 9999-ABEND-RTN THRU 9999-EXIT                   LV001
012000     END-IF.                                                      LV001
012100     PERFORM 1100-WRITE-HEADER-RTN THRU 1100-EXIT.                LV001
012200     READ PRICE-STORE-IN                                          LV001
012300         AT END MOVE 'Y' TO WS-PRCSTORE-EOF-SW                    LV001
012400     END-READ.                                                    LV001
012500     PERFORM 1200-WRITE-DETAIL-RTN THRU 1200-EXIT                 LV001
012600         UNTIL STORE-EOF.                                         LV001
012700     PERFORM 1300-TRAILER-RTN THRU 1300-EXIT.                     LV001
012800     CLOSE PRICE-STORE-IN, STORE-BACKUP.                           LV001
012900     DISPLAY 'TPEXPRT - BACKUP WRITTEN TO STORBKUP, '             LV001
013000             WS-RECORD-COUNT ' RECORDS'.                          LV001
013100     GOBACK.                                                      LV001
013200                                                                  LV001
013300 1100-WRITE-HEADER-RTN.                                           LV001
013400*    HEADER COMMENT NAMING THE TABLE - SEE CL*01 ABOVE FOR WHY   LV001
013500*    THE WARNING LINE WAS ADDED.                                  LV001
013600     MOVE '1100-WRITE-HEADER-RTN' TO WS-PARA-NAME.                LV001
013700     MOVE SPACES TO BK-LINE.                                      LV001
013800     STRING '* BACKUP OF TABLE PRICE-STORE - '                   LV001
013900            DELIMITED BY SIZE                                     LV001
014000       INTO BK-LINE.                                              LV001
014100     WRITE STORE-BACKUP FROM BK-LINE.                              LV001
014200     MOVE '* RUN BEFORE ANY UNBLESSED TPLOAD RELOAD - CL*01'     CR6003
014300          TO BK-LINE.                                             CR6003
014400     WRITE STORE-BACKUP FROM BK-LINE.                              CR6003
014500 1100-EXIT.                                                        LV001
014600     EXIT.                                                        LV001
014700                                                                  LV001
014800 1200-WRITE-DETAIL-RTN.                                           LV001
014900     MOVE '1200-WRITE-DETAIL-RTN' TO WS-PARA-NAME.                LV001
015000     MOVE PX-DATE TO WS-DETAIL-DATE.                              LV001
015100     PERFORM 1210-FORMAT-VALUE-RTN  THRU 1210-EXIT.               LV001
015400     PERFORM 1220-FORMAT-HIGH-RTN   THRU 1220-EXIT.               LV001
015900     PERFORM 1230-FORMAT-LOW-RTN    THRU 1230-EXIT.               LV001
016200     PERFORM 1240-FORMAT-CLOSE-RTN  THRU 1240-EXIT.               LV001
016500     PERFORM 1250-FORMAT-VOLUME-RTN THRU 1250-EXIT.               LV001
016600     WRITE STORE-BACKUP FROM WS-DETAIL-LINE.                      LV001
016610     IF BK-DATE NOT EQUAL TO WS-DETAIL-DATE                      LV004
016620         DISPLAY 'TPEXPRT - DATE MISMATCH ON BACKUP LINE - '      LV004
016630             WS-DETAIL-DATE                                       LV004
016640     END-IF.                                                     LV004
016700     ADD 1 TO WS-RECORD-COUNT.                                    LV001
016800     READ PRICE-STORE-IN                                          LV001
016900         AT END MOVE 'Y' TO WS-PRCSTORE-EOF-SW                    LV001
017000     END-READ.                                                    LV001
017100 1200-EXIT.                                                        LV001
017200     EXIT.                                                        LV001
017300                                                                  LV001
017400 1210-FORMAT-VALUE-RTN.                                            LV001
017500*    FORMATS THE OPEN VALUE - SLOT 1 - NULL AS THE LITERAL       LV001
017600*    'NULL' PER LV002 ABOVE.                                       LV001
017700     IF PX-OPEN-IS-NULL                                           LV001
017800         MOVE 'NULL' TO WS-SLOT-TEXT(1)                           LV001
017900     ELSE                                                         LV001
018000         MOVE PX-OPEN TO WS-VALUE-EDIT                            LV001
018100         MOVE WS-VALUE-EDIT TO WS-VALUE-TEXT                      LV001
018200         MOVE WS-VALUE-TEXT TO WS-SLOT-TEXT(1)                    LV001
018300     END-IF.                                                      LV001
018400 1210-EXIT.                                                        LV001
018500     EXIT.                                                        LV001
018600                                                                  LV001
018700 1220-FORMAT-HIGH-RTN.                                             LV001
018800     IF PX-HIGH-IS-NULL                                           LV001
018900         MOVE 'NULL' TO WS-SLOT-TEXT(2)                           LV001
019000     ELSE                                                         LV001
019100         MOVE PX-HIGH TO WS-VALUE-EDIT                            LV001
019110         MOVE WS-VALUE-EDIT TO WS-VALUE-TEXT                      LV001
019200         MOVE WS-VALUE-TEXT TO WS-SLOT-TEXT(2)                    LV001
019300     END-IF.                                                      LV001
019400 1220-EXIT.                                                        LV001
019500     EXIT.                                                        LV001
019600                                                                  LV001
019700 1230-FORMAT-LOW-RTN.                                              LV001
019800     IF PX-LOW-IS-NULL                                            LV001
019900         MOVE 'NULL' TO WS-SLOT-TEXT(3)                           LV001
020000     ELSE                                                         LV001
020010         MOVE PX-LOW TO WS-VALUE-EDIT                             LV001
020100         MOVE WS-VALUE-EDIT TO WS-VALUE-TEXT                      LV001
020200         MOVE WS-VALUE-TEXT TO WS-SLOT-TEXT(3)                    LV001
020300     END-IF.                                                      LV001
020400 1230-EXIT.                                                        LV001
020500     EXIT.                                                        LV001
020600                                                                  LV001
020700 1240-FORMAT-CLOSE-RTN.                                            LV001
020800     IF PX-CLOSE-IS-NULL                                          LV001
020900         MOVE 'NULL' TO WS-SLOT-TEXT(4)                           LV001
021000     ELSE                                                         LV001
021010         MOVE PX-CLOSE TO WS-VALUE-EDIT                           LV001
021100         MOVE WS-VALUE-EDIT TO WS-VALUE-TEXT                      LV001
021200         MOVE WS-VALUE-TEXT TO WS-SLOT-TEXT(4)                    LV001
021300     END-IF.                                                      LV001
021400 1240-EXIT.                                                        LV001
021500     EXIT.                                                        LV001
021600                                                                  LV001
021700 1250-FORMAT-VOLUME-RTN.                                           LV001
021800     IF PX-VOLUME-IS-NULL                                         LV001
021900         MOVE 'NULL' TO WS-SLOT-TEXT(5)                           LV001
022000     ELSE                                                         LV001
022010         MOVE PX-VOLUME TO WS-VALUE-EDIT                          LV001
022100         MOVE WS-VALUE-EDIT TO WS-VALUE-TEXT                      LV001
022200         MOVE WS-VALUE-TEXT TO WS-SLOT-TEXT(5)                    LV001
022300     END-IF.                                                      LV001
022400 1250-EXIT.                                                        LV001
022500     EXIT.                                                        LV001
022600                                                                  LV001
022700 1300-TRAILER-RTN.                                                LV001
022800     MOVE '1300-TRAILER-RTN' TO WS-PARA-NAME.                     LV001
022900     MOVE SPACES TO BK-LINE.                                      LV001
023000     STRING '* END OF BACKUP - ' DELIMITED BY SIZE                LV001
023100            WS-RECORD-COUNT      DELIMITED BY SIZE                LV001
023200            ' RECORDS WRITTEN'   DELIMITED BY SIZE                LV001
023300       INTO BK-LINE.                                              LV001
023400     WRITE STORE-BACKUP FROM BK-LINE.                             LV001
023500 1300-EXIT.                                                        LV001
023600     EXIT.                                                        LV001
023700                                                                  LV001
023800 9999-ABEND-RTN.                                                  LV001
023900************************************************************      LV001
024000*    FATAL ERROR TRAP.                                           LV001
024100************************************************************      LV001
024200     DISPLAY '*** TPEXPRT ABEND ***'.                             LV001
024300     DISPLAY 'PARAGRAPH: ' WS-PARA-NAME.                          LV001
024400     DISPLAY 'REASON   : ' WS-ABEND-REASON.                       LV001
024450     DISPLAY 'RECORDS WRITTEN SO FAR: '                           LV004
024460             WS-RECORD-COUNT-NUM.                                 LV004
024500     MOVE 16 TO RETURN-CODE.                                      LV001
024600     GOBACK.                                                      LV001
024700 9999-EXIT.                                                        LV001
024800     EXIT.                                                        LV001
