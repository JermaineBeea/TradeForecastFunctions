000100****************************************************************LV001
000200* LICENSED MATERIALS - PROPERTY OF IBM                          LV001
000300* ALL RIGHTS RESERVED                                           LV001
000400****************************************************************LV001
000500* COPYBOOK:  PRCDAY                                             LV001
000600*                                                                LV001
000700* AUTHOR  :  R. KEMENY                                          LV001
000800*                                                                LV001
000900* ONE DAILY TRADING RECORD FOR A SINGLE COMMODITY - CARRIES     LV001
001000* OPEN, HIGH, LOW, CLOSE AND VOLUME FOR ONE TRADING DATE, EACH  LV001
001100* WITH ITS OWN MISSING-VALUE INDICATOR.  USED AS THE RECORD     LV001
001200* FOR THE INBOUND PRICE FEED (PRICE-FEED), FOR THE PRICE        LV001
001300* DATA STORE (PRICE-STORE) AND AS THE I/O AREA FOR THE STORE    LV001
001400* BACKUP UTILITY.                                               LV001
001500*                                                                LV001
001600* CALLING PROGRAM MUST SUPPLY THE :TAG: REPLACEMENT, E.G.       LV001
001700*     COPY PRCDAY REPLACING ==:TAG:== BY ==WS-PRC==.            LV001
001800*                                                                LV001
001900* MAINTENANCE HISTORY                                            LV001
002000*   06/14/86  RFK  LV001  ORIGINAL COPYBOOK                     LV001
002100*   02/09/93  DST  LV002  ADDED VOLUME FIELD, WAS NOT CARRIED   LV002
002200*                        ON THE ORIGINAL VENDOR FEED LAYOUT     LV002
002300*   11/21/98  PMH  Y2K01  DATE FIELD CONFIRMED Y2K COMPLIANT -  Y2K01
002400*                        STORED AS FULL 4-DIGIT YYYY-MM-DD,    Y2K01
002500*                        NO WINDOWING LOGIC REQUIRED           Y2K01
002600*   04/02/03  LKM  CR4471 WIDENED PRICE FIELDS TO S9(11)V9(4)  CR4471
002700*                        TO MATCH THE DECIMAL(15,4) STORE      CR4471
002800*                        COLUMN DEFINITION ON THE VENDOR SIDE  CR4471
002810*   03/02/09  LKM  CR4471 WIDENED THE FILLER ON THE DATE-      CR4471
002820*                        NUMERIC REDEFINES TO MATCH - IT WAS   CR4471
002830*                        NEVER RESIZED WHEN THE PRICE FIELDS   CR4471
002840*                        WERE WIDENED ABOVE.                   CR4471
002900****************************************************************CR4471
003000 01  :TAG:-RECORD.                                              LV001
003100     05  :TAG:-DATE                  PIC X(10).                LV001
003200     05  :TAG:-OPEN                  PIC S9(11)V9(4).           CR4471
003300     05  :TAG:-OPEN-NULL-SW          PIC X(01).                 LV001
003400         88  :TAG:-OPEN-IS-NULL           VALUE 'Y'.            LV001
003500         88  :TAG:-OPEN-IS-PRESENT        VALUE 'N'.            LV001
003600     05  :TAG:-HIGH                  PIC S9(11)V9(4).           CR4471
003700     05  :TAG:-HIGH-NULL-SW          PIC X(01).                 LV001
003800         88  :TAG:-HIGH-IS-NULL           VALUE 'Y'.            LV001
003900         88  :TAG:-HIGH-IS-PRESENT        VALUE 'N'.            LV001
004000     05  :TAG:-LOW                   PIC S9(11)V9(4).           CR4471
004100     05  :TAG:-LOW-NULL-SW           PIC X(01).                 LV001
004200         88  :TAG:-LOW-IS-NULL            VALUE 'Y'.            LV001
004300         88  :TAG:-LOW-IS-PRESENT         VALUE 'N'.            LV001
004400     05  :TAG:-CLOSE                 PIC S9(11)V9(4).           CR4471
004500     05  :TAG:-CLOSE-NULL-SW         PIC X(01).                 LV001
004600         88  :TAG:-CLOSE-IS-NULL          VALUE 'Y'.            LV001
004700         88  :TAG:-CLOSE-IS-PRESENT       VALUE 'N'.            LV001
004800     05  :TAG:-VOLUME                PIC S9(11)V9(4).           LV002
004900     05  :TAG:-VOLUME-NULL-SW        PIC X(01).                 LV002
005000         88  :TAG:-VOLUME-IS-NULL         VALUE 'Y'.            LV002
005100         88  :TAG:-VOLUME-IS-PRESENT      VALUE 'N'.            LV002
005200     05  FILLER                      PIC X(05).                 LV001
005300*                                                                LV001
005400* ALTERNATE NUMERIC VIEW OF THE TRADING DATE, USED WHEN THE     Y2K01
005500* DATE MUST BE COMPARED OR BUCKETED AS A PURE NUMBER RATHER     Y2K01
005600* THAN LEXICALLY.                                                Y2K01
005700 01  :TAG:-DATE-NUMERIC REDEFINES :TAG:-RECORD.                 Y2K01
005800     05  :TAG:-DATE-YYYY            PIC 9(04).                  Y2K01
005900     05  :TAG:-DATE-DASH1           PIC X(01).                  Y2K01
006000     05  :TAG:-DATE-MM              PIC 9(02).                  Y2K01
006100     05  :TAG:-DATE-DASH2           PIC X(01).                  Y2K01
006200     05  :TAG:-DATE-DD              PIC 9(02).                  Y2K01
006300     05  FILLER                     PIC X(85).                  CR4471
