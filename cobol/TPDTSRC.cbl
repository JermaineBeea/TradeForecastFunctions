000100****************************************************************LV001
000200* LICENSED MATERIALS - PROPERTY OF IBM                          LV001
000300* ALL RIGHTS RESERVED                                           LV001
000400****************************************************************LV001
000500* PROGRAM:  TPDTSRC                                               LV001
000600*                                                                LV001
000700* AUTHOR :  R. KEMENY                                            LV001
000800*                                                                LV001
000900* CALLED SUBPROGRAM - MAINTAINS AN IN-MEMORY, ASCENDING-ORDER   LV001
001000* TABLE OF TRADING DATES FOR THE CALLING PROGRAM'S "LIST        LV001
001100* AVAILABLE DATES" REQUEST.  THE CALLER PASSES ONE NEW DATE AT  LV001
001200* A TIME; THIS ROUTINE WORKS BACKWARDS THROUGH THE TABLE AND    LV001
001300* INSERTS IT IN THE CORRECT SLOT, THE SAME INSERTION LOGIC      LV001
001400* ORIGINALLY WRITTEN FOR THE NUMERIC SORT HELPER THIS PROGRAM   LV001
001500* WAS SPLIT OFF FROM - SEE LV001 BELOW.                          LV001
001600*                                                                LV001
001700* LINKAGE.  LK-ARRAY-SIZE   - CURRENT NUMBER OF DATES IN TABLE,  LV001
001800*                             UPDATED ON RETURN                  LV001
001900*           LK-DATE-TABLE   - THE TABLE ITSELF                   LV001
002000*           LK-NEW-DATE     - THE DATE TO INSERT                 LV001
002100*                                                                LV001
002200* MAINTENANCE HISTORY                                            LV001
002300*   06/14/86  RFK    LV001  ORIGINAL PROGRAM - SPLIT OFF THE    LV001
002400*                           COMMON DATE ARMY DRILL (GENERAL      LV001
002500*                           PURPOSE TEXT TABLE PORTION) FROM THE LV001
002600*                           OLD NUMERIC ARRAY SORT ROUTINE SO IT LV001
002700*                           COULD BE SHARED BY THE PRICE        LV001
002800*                           QUERY AND LOAD PROGRAMS.             LV001
002900*   11/21/98  PMH    Y2K01  REVIEWED FOR YEAR 2000 IMPACT - THE  Y2K01
003000*                           TABLE IS COMPARED AS A FULL 4-DIGIT  Y2K01
003100*                           YYYY-MM-DD STRING, NOT TRUNCATED.     Y2K01
003110*   02/11/09  LKM    LV004  ADDED THE CCYY/MM/DD REDEFINES ON    LV004
003120*                           LK-NEW-DATE AND LK-DATE-ENTRY SO     LV004
003130*                           THE YEAR CAN BE SPOT-CHECKED, AND    LV004
003140*                           A SPECIAL-NAMES CLASS TEST FOR IT -  LV004
003150*                           AUDITOR NOTED WE HAD NO GUARD AT ALL LV004
003160*                           AGAINST A GARBLED DATE FROM CALLER.  LV004
003200****************************************************************LV004
003300 IDENTIFICATION DIVISION.                                         LV001
003400 PROGRAM-ID. TPDTSRC.                                             LV001
003500 AUTHOR.         R. KEMENY.                                       LV001
003600 INSTALLATION.   MIDSTATE SECURITIES DATA CENTER.                 LV001
003700 DATE-WRITTEN.   06/14/86.                                        LV001
003800 DATE-COMPILED.                                                   LV001
003900 SECURITY.       NON-CONFIDENTIAL.                                LV001
004000****************************************************************LV001
004100 ENVIRONMENT DIVISION.                                            LV001
004200 CONFIGURATION SECTION.                                           LV001
004300 SOURCE-COMPUTER.  IBM-370.                                       LV001
004400 OBJECT-COMPUTER.  IBM-370.                                       LV001
004410 SPECIAL-NAMES.                                                  LV004
004420     CLASS NUMERIC-DATE-DIGIT IS '0' THRU '9'.                   LV004
004500****************************************************************LV001
004600 DATA DIVISION.                                                   LV001
004700 WORKING-STORAGE SECTION.                                         LV001
004800****************************************************************LV001
004900 01  WORK-VARIABLES.                                              LV001
004910     05  WS-SUBSCRIPTS.                                           LV004
005000         10  WS-MOVE-FROM        PIC S9(8) COMP SYNC.             LV001
005100         10  WS-INSERT-TO        PIC S9(8) COMP SYNC.             LV001
005110     05  WS-SUBSCRIPTS-X REDEFINES WS-SUBSCRIPTS.                 LV004
005120*        RAW CHARACTER VIEW OF THE TWO SUBSCRIPTS, FOR THE        LV004
005130*        DISPLAY TRACE WHEN THE SHIFT LOOP IS BEING DEBUGGED.     LV004
005140         10  WS-SUBSCRIPTS-CHARS PIC X(08).                       LV004
005200     05  FILLER                  PIC X(04).                      LV001
005300*                                                                 LV001
005400 77  WS-PARA-NAME                PIC X(30) VALUE SPACES.          LV001
005500****************************************************************LV001
005600 LINKAGE SECTION.                                                LV001
005700****************************************************************LV001
005800 01  LK-ARRAY-SIZE               PIC S9(8) COMP.                  LV001
005900 01  LK-DATE-TABLE.                                               LV001
006000     05  LK-DATE-ENTRY           PIC X(10)                        LV001
006100               OCCURS 0 TO 2000 TIMES DEPENDING ON LK-ARRAY-SIZE. LV001
006110     05  LK-DATE-ENTRY-PARTS REDEFINES LK-DATE-ENTRY              LV004
006120               OCCURS 0 TO 2000 TIMES DEPENDING ON LK-ARRAY-SIZE. LV004
006130         10  LK-DTP-CCYY         PIC X(04).                       LV004
006140         10  FILLER              PIC X(01).                       LV004
006150         10  LK-DTP-MM           PIC X(02).                       LV004
006160         10  FILLER              PIC X(01).                       LV004
006170         10  LK-DTP-DD           PIC X(02).                       LV004
006200 01  LK-NEW-DATE                 PIC X(10).                       LV001
006210 01  LK-NEW-DATE-PARTS REDEFINES LK-NEW-DATE.                      LV004
006220     05  LK-NDP-CCYY             PIC X(04).                       LV004
006230     05  FILLER                  PIC X(01).                       LV004
006240     05  LK-NDP-MM               PIC X(02).                       LV004
006250     05  FILLER                  PIC X(01).                       LV004
006260     05  LK-NDP-DD               PIC X(02).                       LV004
006300****************************************************************LV001
006400 PROCEDURE DIVISION USING LK-ARRAY-SIZE LK-DATE-TABLE LK-NEW-DATE.LV001
006500****************************************************************LV001
006600                                                                  LV001
006700 000-INSERT-DATE-RTN.                                             LV001
006800     MOVE '000-INSERT-DATE-RTN' TO WS-PARA-NAME.                  LV001
006810     IF LK-NDP-CCYY IS NOT NUMERIC-DATE-DIGIT                      LV004
006820         DISPLAY 'TPDTSRC - BAD CCYY IN LK-NEW-DATE - ' LK-NEW-DATE LV004
006830     END-IF.                                                      LV004
006900     ADD 1 TO LK-ARRAY-SIZE.                                      LV001
007000     MOVE LK-NEW-DATE TO LK-DATE-ENTRY(LK-ARRAY-SIZE).            LV001
007100     COMPUTE WS-INSERT-TO = LK-ARRAY-SIZE - 1.                    LV001
007200     PERFORM 010-SHIFT-ONE-SLOT-RTN THRU 010-EXIT                LV001
007300         UNTIL (WS-INSERT-TO <= 0)                                LV001
007400             OR (LK-DATE-ENTRY(WS-INSERT-TO) <= LK-NEW-DATE).     LV001
007500     MOVE LK-NEW-DATE TO LK-DATE-ENTRY(WS-INSERT-TO + 1).         LV001
007600     GOBACK.                                                      LV001
007700                                                                  LV001
007800 010-SHIFT-ONE-SLOT-RTN.                                           LV001
007900*    WORKS BACKWARDS THROUGH THE TABLE, SLIDING EVERY ENTRY      LV001
008000*    GREATER THAN LK-NEW-DATE UP ONE SLOT.                        LV001
008100     MOVE LK-DATE-ENTRY(WS-INSERT-TO) TO                          LV001
008200          LK-DATE-ENTRY(WS-INSERT-TO + 1).                        LV001
008300     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.                      LV001
008400 010-EXIT.                                                         LV001
008500     EXIT.                                                        LV001
